000100******************************************************************        
000200*                                                                *        
000300*   HOLDREC  --  PORTFOLIO HOLDING RECORD COPYBOOK               *        
000400*                                                                *        
000500*   ONE RECORD PER (PORTFOLIO, ASSET) HELD AT THE PORTFOLIO      *        
000600*   START DATE.  WRITTEN BY QTYINIT, READ BY VALMETRC AND        *        
000700*   PORTSUMM.  QUANTITIES ARE BUY-AND-HOLD -- CONSTANT AFTER     *        
000800*   THE START DATE.                                             *         
000900*                                                                *        
001000******************************************************************        
001100*  CHANGE HISTORY                                                         
001200*  ---------------------------------------------------------------        
001300*  DATE      BY   REQ-NO   DESCRIPTION                                    
001400*  --------  ---  -------  ---------------------------------------        
001500*  19-07-89  RKL  PB-0058  ORIGINAL COPYBOOK                              
001600*  22-01-91  THS  PB-0103  HLD-SYMBOL WIDENED TO MATCH PRM-SYMBOL         
001700*  14-09-93  THS  PB-0129  ADDED HLD-DATE-YMD REDEFINES                   
001800*  08-05-96  MCV  PB-0171  ADDED HLD-REPLACED-SW, ATOMIC REWRITE          
001900******************************************************************        
002000*                                                                         
002100 01  HLD-HOLDING-RECORD.                                                  
002200     05  HLD-PORT-ID             PIC 9(04).                               
002300     05  HLD-SYMBOL              PIC X(20).                               
002400     05  HLD-DATE                PIC 9(08).                               
002500     05  HLD-DATE-YMD REDEFINES HLD-DATE.                                 
002600         10  HLD-DATE-CCYY       PIC 9(04).                               
002700         10  HLD-DATE-MM         PIC 9(02).                               
002800         10  HLD-DATE-DD         PIC 9(02).                               
002900     05  HLD-QUANTITY            PIC S9(12)V9(08).                        
003000     05  HLD-REPLACED-SW         PIC X(01)   VALUE SPACE.                 
003100         88  HLD-NEWLY-WRITTEN             VALUE 'N'.                     
003200         88  HLD-CARRIED-FORWARD           VALUE 'C'.                     
003300     05  FILLER                  PIC X(27).                               
003400*                                                                         
003500******************************************************************        
003600*    END OF COPYBOOK HOLDREC.                                             
003700******************************************************************        
