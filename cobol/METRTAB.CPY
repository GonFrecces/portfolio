000100******************************************************************        
000200*                                                                *        
000300*   METRTAB  --  DAILY METRICS WORK TABLE AND OUTPUT RECORD      *        
000400*                                                                *        
000500*   ACCUMULATES ONE DATE'S WORTH OF PER-ASSET VALUES DURING THE  *        
000600*   DATE CONTROL BREAK IN VALMETRC, AND LAYS OUT THE METRICS     *        
000700*   REPORT DETAIL LINE WRITTEN FOR THE COMPLETED DATE.           *        
000800*                                                                *        
000900******************************************************************        
001000*  CHANGE HISTORY                                                         
001100*  ---------------------------------------------------------------        
001200*  DATE      BY   REQ-NO   DESCRIPTION                                    
001300*  --------  ---  -------  ---------------------------------------        
001400*  14-09-93  THS  PB-0129  ORIGINAL COPYBOOK - METRICS WORK TABLE         
001500*  08-05-96  MCV  PB-0171  ADDED MET-DATE-YMD REDEFINES                   
001600*  11-10-02  DNG  PB-0244  RAISED MAX-ASSET-SLOTS 100 TO 250              
001700******************************************************************        
001800*                                                                         
001900*    MET-DATE-LINE IS THE WORKING ACCUMULATOR FOR ONE VALUATION           
002000*    DATE.  MET-ASSET-SLOT OCCURS ONCE PER ASSET PRICED THAT              
002100*    DATE (MAXIMUM MET-MAX-SLOTS, INDEXED BY MET-SLOT-IX).                
002200*                                                                         
002300 01  MET-DATE-LINE.                                                       
002400     05  MET-PORT-ID             PIC 9(04).                               
002500     05  MET-DATE                PIC 9(08).                               
002600     05  MET-DATE-YMD REDEFINES MET-DATE.                                 
002700         10  MET-DATE-CCYY       PIC 9(04).                               
002800         10  MET-DATE-MM         PIC 9(02).                               
002900         10  MET-DATE-DD         PIC 9(02).                               
003000     05  MET-PORTFOLIO-VALUE     PIC S9(13)V99.                           
003100     05  MET-SLOT-COUNT          PIC 9(04)   VALUE ZEROES.                
003200     05  MET-MAX-SLOTS           PIC 9(04)   VALUE 250.                   
003300     05  MET-ASSET-SLOT OCCURS 250 TIMES                                  
003400                         INDEXED BY MET-SLOT-IX.                          
003500         10  MET-SLOT-SYMBOL     PIC X(20).                               
003600         10  MET-SLOT-PRICE      PIC S9(09)V9(06).                        
003700         10  MET-SLOT-QUANTITY   PIC S9(12)V9(08).                        
003800         10  MET-SLOT-VALUE      PIC S9(13)V99.                           
003900         10  MET-SLOT-WEIGHT     PIC S9(01)V9(08).                        
004000*                                                                         
004100*    MET-REPORT-DETAIL IS THE PRINTED DETAIL LINE FOR ONE ASSET           
004200*    ON ONE VALUATION DATE.                                               
004300*                                                                         
004400 01  MET-REPORT-DETAIL.                                                   
004500     05  FILLER                  PIC X(10).                               
004600     05  MET-RPT-SYMBOL          PIC X(20).                               
004700     05  FILLER                  PIC X(02).                               
004800     05  MET-RPT-VALUE           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
004900     05  FILLER                  PIC X(02).                               
005000     05  MET-RPT-WEIGHT          PIC ZZ9.99999999-.                       
005100     05  FILLER                  PIC X(10).                               
005200*                                                                         
005300******************************************************************        
005400*    END OF COPYBOOK METRTAB.                                             
005500******************************************************************        
