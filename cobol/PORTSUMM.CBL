000100******************************************************************        
000200*                                                                *        
000300*                         PORTSUMM.CBL                          *         
000400*                                                                *        
000500*  PORTFOLIO VALUATION BATCH -- PORTFOLIO SUMMARY STEP           *        
000600*                                                                *        
000700*  FOR ONE REQUESTED PORTFOLIO, LISTS ITS IDENTITY AND, PER      *        
000800*  WEIGHTED ASSET, THE SYMBOL, NAME, INITIAL WEIGHT, AND THE     *        
000900*  INITIAL QUANTITY CARRIED ON THE HOLDINGS FILE (ZERO WHEN NO   *        
001000*  HOLDING RECORD WAS WRITTEN FOR THAT ASSET).                   *        
001100*                                                                *        
001200*  THE REQUESTED PORTFOLIO IS SUPPLIED ON THE PSUMPARM CONTROL   *        
001300*  CARD, ONE CARD PER RUN.                                       *        
001400*                                                                *        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700*-----------------------*                                                 
001800 PROGRAM-ID.        PORTSUMM.                                             
001900 AUTHOR.            D NAIDU.                                              
002000 INSTALLATION.      INVENUTRE GROWTH AND SECURITIES - EDP DEPT.           
002100 DATE-WRITTEN.      22-01-1991.                                           
002200 DATE-COMPILED.                                                           
002300 SECURITY.          COMPANY CONFIDENTIAL - BATCH PRODUCTION LIB.          
002400*-----------------------*                                                 
002500*  CHANGE LOG                                                             
002600*  ---------------------------------------------------------------        
002700*  DATE      BY   REQ-NO   DESCRIPTION                                    
002800*  --------  ---  -------  ---------------------------------------        
002900*  22-01-91  THS  PB-0103  ORIGINAL - PORTFOLIO IDENTITY LISTING          
003000*  14-09-93  THS  PB-0129  ADDED PER-ASSET WEIGHT/QUANTITY DETAIL         
003100*  08-05-96  MCV  PB-0171  QUANTITY DEFAULTS TO ZERO, NO HOLDING          
003200*  27-02-99  MCV  PB-0205  Y2K - CCYY CARRIED IN ALL DATE FIELDS,         
003300*                          NO WINDOWING REQUIRED. VERIFIED.               
003400*  11-10-02  DNG  PB-0244  WEIGHT/HOLDING TABLE SIZES RAISED              
003500*  26-06-09  RKL  PB-0322  WS-ABEND-RC ADDED, SET AND DISPLAYED           
003600*                          ON ABEND FOR JCL STEP-RC TESTING               
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900*-----------------------*                                                 
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 IS PSUM-TRACE-SW                                              
004400     CLASS VALID-PORT-DIGIT IS '0' THRU '9'.                              
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT PARM-FILE   ASSIGN TO PSUMPARM                                
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS  IS WS-PARM-STATUS.                                  
005100*                                                                         
005200     SELECT PORT-FILE   ASSIGN TO PORTFOLIOS                              
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS  IS WS-PORT-STATUS.                                  
005500*                                                                         
005600     SELECT WEIGHT-FILE ASSIGN TO WEIGHTS                                 
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS WS-WEIGHT-STATUS.                                
005900*                                                                         
006000     SELECT HOLD-FILE   ASSIGN TO HOLDINGS                                
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS  IS WS-HOLD-STATUS.                                  
006300*                                                                         
006400     SELECT RPT-FILE    ASSIGN TO PSUMRPT                                 
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS  IS WS-RPT-STATUS.                                   
006700*-----------------------*                                                 
006800 DATA DIVISION.                                                           
006900*-----------------------*                                                 
007000 FILE SECTION.                                                            
007100*                                                                         
007200 FD  PARM-FILE   RECORDING MODE F.                                        
007300 01  PARM-FILE-RECORD           PIC X(80).                                
007400*                                                                         
007500 FD  PORT-FILE   RECORDING MODE F.                                        
007600 01  PORT-FILE-RECORD           PIC X(80).                                
007700*                                                                         
007800 FD  WEIGHT-FILE RECORDING MODE F.                                        
007900 01  WEIGHT-FILE-RECORD         PIC X(80).                                
008000*                                                                         
008100 FD  HOLD-FILE   RECORDING MODE F.                                        
008200 01  HOLD-FILE-RECORD           PIC X(80).                                
008300*                                                                         
008400 FD  RPT-FILE    RECORDING MODE F.                                        
008500 01  RPT-FILE-RECORD            PIC X(80).                                
008600*                                                                         
008700 WORKING-STORAGE SECTION.                                                 
008800*                                                                         
008900 COPY PORTWGT.                                                            
009000 COPY HOLDREC.                                                            
009100 COPY PSUMHD.                                                             
009200 COPY PSUMBD.                                                             
009300*                                                                         
009400*    PSUMPARM CONTROL CARD -- ONE PER RUN.  COLUMNS 1-4 ARE THE           
009500*    REQUESTED PORTFOLIO ID.                                              
009600*                                                                         
009700 01  WS-PARM-RECORD.                                                      
009800     05  PARM-PORT-ID            PIC 9(04).                               
009900     05  FILLER                  PIC X(76).                               
010000 01  WS-PARM-ALT REDEFINES WS-PARM-RECORD.                                
010100     05  PARM-RAW-CARD           PIC X(80).                               
010200*                                                                         
010300 01  SYSTEM-DATE-AND-TIME.                                                
010400     05  CURRENT-DATE.                                                    
010500         10  CURRENT-YEAR        PIC 9(02).                               
010600         10  CURRENT-MONTH       PIC 9(02).                               
010700         10  CURRENT-DAY         PIC 9(02).                               
010800     05  CURRENT-TIME.                                                    
010900         10  CURRENT-HOUR        PIC 9(02).                               
011000         10  CURRENT-MINUTE      PIC 9(02).                               
011100         10  CURRENT-SECOND      PIC 9(02).                               
011200         10  CURRENT-HNDSEC      PIC 9(02).                               
011300     05  FILLER                  PIC X(04).                               
011400*                                                                         
011500 01  WS-FILE-STATUSES.                                                    
011600     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.                  
011700     05  WS-PORT-STATUS          PIC X(02) VALUE SPACES.                  
011800     05  WS-WEIGHT-STATUS        PIC X(02) VALUE SPACES.                  
011900     05  WS-HOLD-STATUS          PIC X(02) VALUE SPACES.                  
012000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
012100     05  FILLER                  PIC X(02).                               
012200*                                                                         
012300 01  WS-SWITCHES.                                                         
012400     05  WS-PORT-EOF-SW          PIC X(01) VALUE 'N'.                     
012500         88  PORT-EOF                      VALUE 'Y'.                     
012600     05  WS-WEIGHT-EOF-SW        PIC X(01) VALUE 'N'.                     
012700         88  WEIGHT-EOF                    VALUE 'Y'.                     
012800     05  WS-HOLD-EOF-SW          PIC X(01) VALUE 'N'.                     
012900         88  HOLD-EOF                      VALUE 'Y'.                     
013000     05  WS-PORT-FOUND-SW        PIC X(01) VALUE 'N'.                     
013100         88  PORT-FOUND                    VALUE 'Y'.                     
013200     05  WS-HOLD-FOUND-SW        PIC X(01) VALUE 'N'.                     
013300         88  HOLDING-FOUND                 VALUE 'Y'.                     
013400     05  FILLER                  PIC X(03).                               
013500*                                                                         
013600 01  WS-COUNTERS                COMP.                                     
013700     05  WS-WGT-IX               PIC 9(04) VALUE ZERO.                    
013800     05  WS-HLD-IX               PIC 9(04) VALUE ZERO.                    
013900     05  FILLER                  PIC 9(04) VALUE ZERO.                    
014000*                                                                         
014100 01  WS-CALC-FIELDS.                                                      
014200     05  WS-WEIGHT-PCT           PIC S9(03)V9(04).                        
014300     05  WS-WEIGHT-PCT-ALT REDEFINES WS-WEIGHT-PCT.                       
014400         10  WS-WEIGHT-PCT-WHOLE PIC S9(03).                              
014500         10  WS-WEIGHT-PCT-FRAC  PIC 9(04).                               
014600     05  FILLER                  PIC X(08).                               
014700*                                                                         
014800 01  WS-ERR-FIELDS.                                                       
014900     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.                  
015000     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.                  
015100     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.                  
015200     05  FILLER                  PIC X(08).                               
015300*                                                                         
015400*    PORTFOLIO HEADER DATA FOR THE MATCHED PORTFOLIO.                     
015500*                                                                         
015600 01  WS-PORT-INFO.                                                        
015700     05  WS-PORT-NAME            PIC X(30).                               
015800     05  WS-PORT-VALUE           PIC S9(13)V99.                           
015900     05  WS-PORT-START-DATE      PIC 9(08).                               
016000     05  WS-PORT-START-YMD REDEFINES WS-PORT-START-DATE.                  
016100         10  WS-PORT-START-CCYY  PIC 9(04).                               
016200         10  WS-PORT-START-MMDD  PIC 9(04).                               
016300     05  FILLER                  PIC X(08).                               
016400*                                                                         
016500*    WEIGHT TABLE -- THE REQUESTED PORTFOLIO'S WEIGHT ROWS, IN            
016600*    THE ORDER DELIVERED ON THE WEIGHTS FILE.                             
016700*                                                                         
016800 01  WGT-TABLE.                                                           
016900     05  WGT-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
017000     05  WGT-ENTRY OCCURS 500 TIMES INDEXED BY WGT-TAB-IX.                
017100         10  WGT-TBL-SYMBOL      PIC X(20).                               
017200         10  WGT-TBL-WEIGHT      PIC S9(02)V9(08).                        
017300         10  FILLER              PIC X(06).                               
017400*                                                                         
017500*    HOLDING TABLE -- THE REQUESTED PORTFOLIO'S HOLDINGS AT ITS           
017600*    START DATE, KEYED BY ASSET SYMBOL FOR THE DETAIL LOOKUP.             
017700*                                                                         
017800 01  HLD-TABLE.                                                           
017900     05  HLD-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
018000     05  HLD-ENTRY OCCURS 500 TIMES INDEXED BY HLD-TAB-IX.                
018100         10  HLD-TBL-SYMBOL      PIC X(20).                               
018200         10  HLD-TBL-QUANTITY    PIC S9(12)V9(08).                        
018300         10  FILLER              PIC X(08).                               
018400*                                                                         
018500*    ABEND RETURN CODE -- SET NON-ZERO AND DISPLAYED BY                   
018600*    950-ERR-HANDLING SO THE JCL STEP CAN TEST IT (PB-0322).              
018700 77  WS-ABEND-RC                 PIC X(02)   VALUE '00'.                  
018800*                                                                         
018900******************************************************************        
019000 PROCEDURE DIVISION.                                                      
019100******************************************************************        
019200 000-MAIN-LINE.                                                           
019300*                                                                         
019400     ACCEPT CURRENT-DATE FROM DATE.                                       
019500     ACCEPT CURRENT-TIME FROM TIME.                                       
019600*                                                                         
019700     DISPLAY '****************************************'.                  
019800     DISPLAY 'PORTSUMM STARTED ' CURRENT-MONTH '/'                        
019900             CURRENT-DAY '/' CURRENT-YEAR.                                
020000     DISPLAY '****************************************'.                  
020100*                                                                         
020200     PERFORM 100-OPEN-FILES     THRU 100-EXIT.                            
020300     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.                            
020400     PERFORM 130-LOAD-PORTFOLIO THRU 130-EXIT.                            
020500*                                                                         
020600     IF PORT-FOUND                                                        
020700         PERFORM 150-LOAD-WEIGHTS  THRU 150-EXIT                          
020800         PERFORM 160-LOAD-HOLDINGS THRU 160-EXIT                          
020900         PERFORM 200-PRINT-HEADER  THRU 200-EXIT                          
021000         PERFORM 300-PROCESS-WEIGHT THRU 300-EXIT                         
021100             VARYING WGT-TAB-IX FROM 1 BY 1                               
021200             UNTIL WGT-TAB-IX > WGT-TABLE-COUNT                           
021300     END-IF.                                                              
021400*                                                                         
021500     PERFORM 900-CLOSE-FILES    THRU 900-EXIT.                            
021600*                                                                         
021700     DISPLAY 'PORTSUMM ENDED'.                                            
021800     STOP RUN.                                                            
021900*                                                                         
022000 100-OPEN-FILES.                                                          
022100     OPEN INPUT  PARM-FILE.                                               
022200     OPEN INPUT  PORT-FILE.                                               
022300     OPEN INPUT  WEIGHT-FILE.                                             
022400     OPEN INPUT  HOLD-FILE.                                               
022500     OPEN OUTPUT RPT-FILE.                                                
022600*                                                                         
022700     IF WS-PARM-STATUS NOT = '00' OR WS-PORT-STATUS NOT = '00'            
022800         OR WS-WEIGHT-STATUS NOT = '00' OR WS-HOLD-STATUS NOT =           
022900         '00' OR WS-RPT-STATUS NOT = '00'                                 
023000         MOVE 'ERROR OPENING ONE OR MORE FILES'                           
023100                                          TO WS-ERR-MSG                   
023200         MOVE WS-PARM-STATUS               TO WS-ERR-CDE                  
023300         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC                 
023400         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
023500     END-IF.                                                              
023600*                                                                         
023700 100-EXIT.                                                                
023800     EXIT.                                                                
023900*----------------------------------------------------------------*        
024000 110-READ-PARM-CARD.                                                      
024100*----------------------------------------------------------------*        
024200     READ PARM-FILE INTO WS-PARM-RECORD.                                  
024300     IF WS-PARM-STATUS NOT = '00'                                         
024400         MOVE 'NO QUERY CARD ON PSUMPARM'    TO WS-ERR-MSG                
024500         MOVE WS-PARM-STATUS                  TO WS-ERR-CDE               
024600         MOVE '110-READ-PARM-CARD'            TO WS-ERR-PROC              
024700         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
024800     END-IF.                                                              
024900*                                                                         
025000 110-EXIT.                                                                
025100     EXIT.                                                                
025200*----------------------------------------------------------------*        
025300 130-LOAD-PORTFOLIO.                                                      
025400*----------------------------------------------------------------*        
025500     MOVE 'N' TO WS-PORT-FOUND-SW.                                        
025600     PERFORM 135-READ-PORT-RECORD  THRU 135-EXIT.                         
025700     PERFORM 140-CHECK-PORT-RECORD THRU 140-EXIT                          
025800         UNTIL PORT-EOF OR PORT-FOUND.                                    
025900*                                                                         
026000     IF NOT PORT-FOUND                                                    
026100         DISPLAY '*** UNKNOWN PORTFOLIO ID, NO REPORT: '                  
026200                 PARM-PORT-ID                                             
026300     END-IF.                                                              
026400*                                                                         
026500 130-EXIT.                                                                
026600     EXIT.                                                                
026700*----------------------------------------------------------------*        
026800 135-READ-PORT-RECORD.                                                    
026900*----------------------------------------------------------------*        
027000     READ PORT-FILE INTO PRT-PORTFOLIO-RECORD                             
027100         AT END MOVE 'Y' TO WS-PORT-EOF-SW.                               
027200*                                                                         
027300 135-EXIT.                                                                
027400     EXIT.                                                                
027500*----------------------------------------------------------------*        
027600 140-CHECK-PORT-RECORD.                                                   
027700*----------------------------------------------------------------*        
027800     IF PRT-PORT-ID = PARM-PORT-ID                                        
027900         MOVE 'Y' TO WS-PORT-FOUND-SW                                     
028000         MOVE PRT-PORT-NAME       TO WS-PORT-NAME                         
028100         MOVE PRT-INITIAL-VALUE   TO WS-PORT-VALUE                        
028200         MOVE PRT-START-DATE      TO WS-PORT-START-DATE                   
028300     ELSE                                                                 
028400         PERFORM 135-READ-PORT-RECORD THRU 135-EXIT                       
028500     END-IF.                                                              
028600*                                                                         
028700 140-EXIT.                                                                
028800     EXIT.                                                                
028900*----------------------------------------------------------------*        
029000 150-LOAD-WEIGHTS.                                                        
029100*----------------------------------------------------------------*        
029200     PERFORM 155-READ-WEIGHT-RECORD THRU 155-EXIT.                        
029300     PERFORM 156-CHECK-WEIGHT-REC   THRU 156-EXIT                         
029400         UNTIL WEIGHT-EOF.                                                
029500*                                                                         
029600 150-EXIT.                                                                
029700     EXIT.                                                                
029800*----------------------------------------------------------------*        
029900 155-READ-WEIGHT-RECORD.                                                  
030000*----------------------------------------------------------------*        
030100     READ WEIGHT-FILE INTO WGT-WEIGHT-RECORD                              
030200         AT END MOVE 'Y' TO WS-WEIGHT-EOF-SW.                             
030300*                                                                         
030400 155-EXIT.                                                                
030500     EXIT.                                                                
030600*----------------------------------------------------------------*        
030700 156-CHECK-WEIGHT-REC.                                                    
030800*----------------------------------------------------------------*        
030900     IF WGT-PORT-ID = PARM-PORT-ID                                        
031000         ADD 1 TO WGT-TABLE-COUNT                                         
031100         SET WGT-TAB-IX TO WGT-TABLE-COUNT                                
031200         MOVE WGT-SYMBOL TO WGT-TBL-SYMBOL(WGT-TAB-IX)                    
031300         MOVE WGT-WEIGHT TO WGT-TBL-WEIGHT(WGT-TAB-IX)                    
031400     END-IF.                                                              
031500*                                                                         
031600     PERFORM 155-READ-WEIGHT-RECORD THRU 155-EXIT.                        
031700*                                                                         
031800 156-EXIT.                                                                
031900     EXIT.                                                                
032000*----------------------------------------------------------------*        
032100 160-LOAD-HOLDINGS.                                                       
032200*----------------------------------------------------------------*        
032300     PERFORM 165-READ-HOLD-RECORD THRU 165-EXIT.                          
032400     PERFORM 166-CHECK-HOLD-REC   THRU 166-EXIT                           
032500         UNTIL HOLD-EOF.                                                  
032600*                                                                         
032700 160-EXIT.                                                                
032800     EXIT.                                                                
032900*----------------------------------------------------------------*        
033000 165-READ-HOLD-RECORD.                                                    
033100*----------------------------------------------------------------*        
033200     READ HOLD-FILE INTO HLD-HOLDING-RECORD                               
033300         AT END MOVE 'Y' TO WS-HOLD-EOF-SW.                               
033400*                                                                         
033500 165-EXIT.                                                                
033600     EXIT.                                                                
033700*----------------------------------------------------------------*        
033800 166-CHECK-HOLD-REC.                                                      
033900*----------------------------------------------------------------*        
034000     IF HLD-PORT-ID = PARM-PORT-ID                                        
034100         AND HLD-DATE = WS-PORT-START-DATE                                
034200         ADD 1 TO HLD-TABLE-COUNT                                         
034300         SET HLD-TAB-IX TO HLD-TABLE-COUNT                                
034400         MOVE HLD-SYMBOL   TO HLD-TBL-SYMBOL(HLD-TAB-IX)                  
034500         MOVE HLD-QUANTITY TO HLD-TBL-QUANTITY(HLD-TAB-IX)                
034600     END-IF.                                                              
034700*                                                                         
034800     PERFORM 165-READ-HOLD-RECORD THRU 165-EXIT.                          
034900*                                                                         
035000 166-EXIT.                                                                
035100     EXIT.                                                                
035200*----------------------------------------------------------------*        
035300 200-PRINT-HEADER.                                                        
035400*----------------------------------------------------------------*        
035500     MOVE PARM-PORT-ID       TO PSUM-HDG-PORT-ID.                         
035600     MOVE WS-PORT-NAME       TO PSUM-HDG-PORT-NAME.                       
035700     MOVE WS-PORT-VALUE      TO PSUM-HDG-INIT-VALUE.                      
035800     MOVE WS-PORT-START-DATE TO PSUM-HDG-START-DATE.                      
035900     MOVE WGT-TABLE-COUNT    TO PSUM-HDG-ASSET-COUNT.                     
036000*                                                                         
036100     WRITE RPT-FILE-RECORD FROM PSUM-HEADING-1.                           
036200     WRITE RPT-FILE-RECORD FROM PSUM-HEADING-2.                           
036300     WRITE RPT-FILE-RECORD FROM PSUM-HEADING-3.                           
036400     WRITE RPT-FILE-RECORD FROM PSUM-HEADING-4.                           
036500     WRITE RPT-FILE-RECORD FROM PSUM-HEADING-3.                           
036600*                                                                         
036700 200-EXIT.                                                                
036800     EXIT.                                                                
036900*----------------------------------------------------------------*        
037000 300-PROCESS-WEIGHT.                                                      
037100*----------------------------------------------------------------*        
037200     PERFORM 310-LOOKUP-HOLDING THRU 310-EXIT.                            
037300     PERFORM 320-PRINT-DETAIL   THRU 320-EXIT.                            
037400*                                                                         
037500 300-EXIT.                                                                
037600     EXIT.                                                                
037700*----------------------------------------------------------------*        
037800 310-LOOKUP-HOLDING.                                                      
037900*----------------------------------------------------------------*        
038000     MOVE 'N' TO WS-HOLD-FOUND-SW.                                        
038100     PERFORM 315-CHECK-HOLD-SLOT THRU 315-EXIT                            
038200         VARYING WS-HLD-IX FROM 1 BY 1                                    
038300         UNTIL WS-HLD-IX > HLD-TABLE-COUNT                                
038400            OR HOLDING-FOUND.                                             
038500*                                                                         
038600 310-EXIT.                                                                
038700     EXIT.                                                                
038800*----------------------------------------------------------------*        
038900 315-CHECK-HOLD-SLOT.                                                     
039000*----------------------------------------------------------------*        
039100     IF HLD-TBL-SYMBOL(WS-HLD-IX) =                                       
039200             WGT-TBL-SYMBOL(WGT-TAB-IX)                                   
039300         MOVE 'Y' TO WS-HOLD-FOUND-SW                                     
039400         SET HLD-TAB-IX TO WS-HLD-IX                                      
039500     END-IF.                                                              
039600 315-EXIT.                                                                
039700     EXIT.                                                                
039800*----------------------------------------------------------------*        
039900 320-PRINT-DETAIL.                                                        
040000*----------------------------------------------------------------*        
040100*    THE ASSET NAME DEFAULTS TO THE SYMBOL -- NO ASSET MASTER             
040200*    FILE CARRIES A RICHER NAME PAST THE DATA-LOAD STEP.                  
040300*                                                                         
040400     COMPUTE WS-WEIGHT-PCT ROUNDED =                                      
040500             WGT-TBL-WEIGHT(WGT-TAB-IX) * 100.                            
040600*                                                                         
040700     MOVE WGT-TBL-SYMBOL(WGT-TAB-IX) TO PSUM-DTL-SYMBOL.                  
040800     MOVE WGT-TBL-SYMBOL(WGT-TAB-IX) TO PSUM-DTL-NAME.                    
040900     MOVE WS-WEIGHT-PCT              TO PSUM-DTL-WEIGHT-PCT.              
041000*                                                                         
041100     IF HOLDING-FOUND                                                     
041200         MOVE HLD-TBL-QUANTITY(HLD-TAB-IX) TO PSUM-DTL-QUANTITY           
041300     ELSE                                                                 
041400         MOVE ZERO TO PSUM-DTL-QUANTITY                                   
041500     END-IF.                                                              
041600*                                                                         
041700     WRITE RPT-FILE-RECORD FROM PSUM-DETAIL-LINE.                         
041800*                                                                         
041900 320-EXIT.                                                                
042000     EXIT.                                                                
042100*----------------------------------------------------------------*        
042200 900-CLOSE-FILES.                                                         
042300*----------------------------------------------------------------*        
042400     CLOSE PARM-FILE PORT-FILE WEIGHT-FILE HOLD-FILE RPT-FILE.            
042500*                                                                         
042600 900-EXIT.                                                                
042700     EXIT.                                                                
042800*----------------------------------------------------------------*        
042900 950-ERR-HANDLING.                                                        
043000*----------------------------------------------------------------*        
043100     DISPLAY '********************************'.                          
043200     DISPLAY '  PORTSUMM ERROR HANDLING REPORT '.                         
043300     DISPLAY '********************************'.                          
043400     DISPLAY '  ' WS-ERR-MSG.                                             
043500     DISPLAY '  RC: ' WS-ERR-CDE.                                         
043600     DISPLAY '  AT: ' WS-ERR-PROC.                                        
043700     DISPLAY '********************************'.                          
043800*                                                                         
043900     MOVE '16' TO WS-ABEND-RC.                                            
044000     DISPLAY '  RETURN CODE: ' WS-ABEND-RC.                               
044100*                                                                         
044200     CLOSE PARM-FILE PORT-FILE WEIGHT-FILE HOLD-FILE RPT-FILE.            
044300     STOP RUN.                                                            
044400*                                                                         
044500 950-EXIT.                                                                
044600     EXIT.                                                                
