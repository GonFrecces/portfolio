000100******************************************************************        
000200*                                                                *        
000300*   PORTWGT  --  PORTFOLIO / WEIGHT / TRANSACTION COPYBOOK       *        
000400*                                                                *        
000500*   LAYOUTS FOR THE TWO PORTFOLIO DEFINITIONS, THE PER-PORTFOLIO *        
000600*   TARGET WEIGHT RECORDS, AND THE (UNUSED) TRANSACTION RECORD   *        
000700*   CARRIED FOR THE "BONUS 2" FEATURE THAT WAS NEVER BUILT OUT.  *        
000800*                                                                *        
000900*   USED BY    PRICLOAD  QTYINIT  VALMETRC  PORTSUMM             *        
001000*                                                                *        
001100******************************************************************        
001200*  CHANGE HISTORY                                                         
001300*  ---------------------------------------------------------------        
001400*  DATE      BY   REQ-NO   DESCRIPTION                                    
001500*  --------  ---  -------  ---------------------------------------        
001600*  03-11-88  RKL  PB-0041  ORIGINAL COPYBOOK - PORTFOLIO + WEIGHT         
001700*  05-12-88  RKL  PB-0044  ADDED PRT-START-DATE-YMD REDEFINES             
001800*  19-07-89  RKL  PB-0058  WEIGHT RECORD WIDENED, 6 TO 8 DECIMALS         
001900*  22-01-91  THS  PB-0103  WGT-SYMBOL WIDENED TO MATCH PRM-SYMBOL         
002000*  30-06-95  MCV  PB-0160  TXN-RECORD ADDED FOR PLANNED BONUS 2           
002100*                          WORK (BUY/SELL POSTING) -- LAYOUT ONLY,        
002200*                          NO PROGRAM WRITES OR READS THIS RECORD         
002300*  27-02-99  MCV  PB-0205  Y2K - DATE FIELDS REVIEWED, NO CHANGE          
002400*                          REQUIRED                                       
002500*  11-10-02  DNG  PB-0244  ADDED WGT-LOAD-STATUS 88-LEVELS                
002600******************************************************************        
002700*                                                                         
002800*    PRT-PORTFOLIO-RECORD IS ONE ROW OF THE PORTFOLIOS FILE.              
002900*    THE DATA SET CURRENTLY DEFINES EXACTLY TWO PORTFOLIOS.               
003000*                                                                         
003100 01  PRT-PORTFOLIO-RECORD.                                                
003200     05  PRT-PORT-ID             PIC 9(04).                               
003300     05  PRT-PORT-NAME           PIC X(30).                               
003400     05  PRT-INITIAL-VALUE       PIC S9(13)V99.                           
003500     05  PRT-START-DATE          PIC 9(08).                               
003600     05  PRT-START-DATE-YMD REDEFINES PRT-START-DATE.                     
003700         10  PRT-START-CCYY      PIC 9(04).                               
003800         10  PRT-START-MM        PIC 9(02).                               
003900         10  PRT-START-DD        PIC 9(02).                               
004000     05  PRT-STATUS              PIC X(01)   VALUE 'A'.                   
004100         88  PRT-ACTIVE                    VALUE 'A'.                     
004200         88  PRT-CLOSED                    VALUE 'C'.                     
004300     05  FILLER                  PIC X(22).                               
004400*                                                                         
004500*    WGT-WEIGHT-RECORD IS ONE ROW OF THE WEIGHTS FILE -- THE              
004600*    TARGET FRACTION OF A PORTFOLIO TO BE HELD IN ONE ASSET ON            
004700*    THE PORTFOLIO START DATE.                                            
004800*                                                                         
004900 01  WGT-WEIGHT-RECORD.                                                   
005000     05  WGT-PORT-ID             PIC 9(04).                               
005100     05  WGT-SYMBOL              PIC X(20).                               
005200     05  WGT-WEIGHT              PIC S9(02)V9(08).                        
005300     05  WGT-LOAD-STATUS         PIC X(01)   VALUE SPACE.                 
005400         88  WGT-LOADED-OK                 VALUE 'L'.                     
005500         88  WGT-SKIPPED-UNKNOWN           VALUE 'U'.                     
005600     05  FILLER                  PIC X(45).                               
005700*                                                                         
005800*    TXN-TRANSACTION-RECORD -- DEFINED FOR THE PLANNED BUY/SELL           
005900*    POSTING ENHANCEMENT (BONUS 2).  NO PROGRAM IN THIS SYSTEM            
006000*    READS, WRITES, OR VALIDATES THIS RECORD; THE LAYOUT IS               
006100*    CARRIED HERE SO THE COPYBOOK MATCHES THE APPROVED DATA               
006200*    MODEL UNTIL THAT WORK IS FUNDED.                                     
006300*                                                                         
006400 01  TXN-TRANSACTION-RECORD.                                              
006500     05  TXN-PORT-ID             PIC 9(04).                               
006600     05  TXN-SYMBOL              PIC X(20).                               
006700     05  TXN-TYPE                PIC X(04).                               
006800         88  TXN-IS-BUY                    VALUE 'BUY '.                  
006900         88  TXN-IS-SELL                   VALUE 'SELL'.                  
007000     05  TXN-DATE                PIC 9(08).                               
007100     05  TXN-AMOUNT              PIC S9(13)V99.                           
007200     05  FILLER                  PIC X(29).                               
007300*                                                                         
007400******************************************************************        
007500*    END OF COPYBOOK PORTWGT.                                             
007600******************************************************************        
