000100******************************************************************        
000200*                                                                *        
000300*                         PRICLOAD.CBL                          *         
000400*                                                                *        
000500*  PORTFOLIO VALUATION BATCH -- DATA LOAD STEP                   *        
000600*                                                                *        
000700*  READS THE DAILY PRICE FEED AND BUILDS THE IN-MEMORY ASSET     *        
000800*  UNIVERSE, LOADS THE PORTFOLIO DEFINITIONS, AND VALIDATES THE  *        
000900*  PER-PORTFOLIO TARGET WEIGHTS.  PRODUCES THE WEIGHT-LOAD       *        
001000*  CONTROL REPORT.  THIS STEP WRITES NO OUTPUT DATA FILE -- THE  *        
001100*  PRICES, PORTFOLIOS AND WEIGHTS FLAT FILES REMAIN THE SYSTEM   *        
001200*  OF RECORD FOR THE DOWNSTREAM STEPS (QTYINIT, VALMETRC).       *        
001300*                                                                *        
001400******************************************************************        
001500 IDENTIFICATION DIVISION.                                                 
001600*-----------------------*                                                 
001700 PROGRAM-ID.        PRICLOAD.                                             
001800 AUTHOR.            R KHOSLA.                                             
001900 INSTALLATION.      INVENUTRE GROWTH AND SECURITIES - EDP DEPT.           
002000 DATE-WRITTEN.      03-11-1988.                                           
002100 DATE-COMPILED.                                                           
002200 SECURITY.          COMPANY CONFIDENTIAL - BATCH PRODUCTION LIB.          
002300*-----------------------*                                                 
002400*  CHANGE LOG                                                             
002500*  ---------------------------------------------------------------        
002600*  DATE      BY   REQ-NO   DESCRIPTION                                    
002700*  --------  ---  -------  ---------------------------------------        
002800*  03-11-88  RKL  PB-0041  ORIGINAL - PRICE FEED LOAD, ASSET TABLE        
002900*  05-12-88  RKL  PB-0044  PORTFOLIO FILE LOAD ADDED                      
003000*  19-07-89  RKL  PB-0058  WEIGHT FILE LOAD + CONTROL TOTALS ADDED        
003100*  22-01-91  THS  PB-0103  SYMBOL WIDENED 14 TO 20 FOR NEW VENDOR         
003200*  14-09-93  THS  PB-0129  DUPLICATE SYMBOL/DATE SKIP LOGIC ADDED         
003300*  30-06-95  MCV  PB-0160  UNKNOWN-SYMBOL WEIGHT WARNING ADDED            
003400*  27-02-99  MCV  PB-0205  Y2K - CCYY ALREADY CARRIED IN DATE             
003500*                          FIELDS, NO WINDOWING NEEDED. VERIFIED.         
003600*  11-10-02  DNG  PB-0244  RAISED ASSET/PORTFOLIO TABLE SIZES             
003700*  04-03-08  PSN  PB-0301  SEPARATE WEIGHT-SUM ACCUMULATOR ADDED          
003800*                          PER PORTFOLIO, PRINTED 6 DP                    
003900*  19-06-09  DNG  PB-0318  WEIGHT RANGE CHECK ADDED -- [0,1] WAS          
004000*                          NEVER ENFORCED, ONLY UNKNOWN SYMBOLS           
004100*                          WERE BEING CAUGHT                              
004200*  26-06-09  RKL  PB-0319  WS-ABEND-RC ADDED, SET AND DISPLAYED           
004300*                          ON ABEND FOR JCL STEP-RC TESTING               
004400*  03-07-09  RKL  PB-0323  WEIGHT SUM NOW ALSO PRINTED AS A               
004500*                          PERCENTAGE AT 2 DP, NOT JUST 6 DP              
004600*  03-07-09  RKL  PB-0324  240-ADD-ASSET NOW BUILDS AST-MASTER-           
004700*                          RECORD BEFORE LOADING THE AST-TABLE            
004800*                          SLOT FROM IT, USING THE MASTER LAYOUT          
004900*                          CARRIED IN ASTPRC SINCE PB-0058                
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200*-----------------------*                                                 
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 IS PRLD-TRACE-SW                                              
005700     CLASS VALID-PRICE-DIGIT IS '0' THRU '9'.                             
005800*                                                                         
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT PRICE-FILE  ASSIGN TO PRICES                                  
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS  IS WS-PRICE-STATUS.                                 
006400*                                                                         
006500     SELECT WEIGHT-FILE ASSIGN TO WEIGHTS                                 
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS WS-WEIGHT-STATUS.                                
006800*                                                                         
006900     SELECT PORT-FILE   ASSIGN TO PORTFOLIOS                              
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS  IS WS-PORT-STATUS.                                  
007200*                                                                         
007300     SELECT RPT-FILE    ASSIGN TO LOADRPT                                 
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS  IS WS-RPT-STATUS.                                   
007600*-----------------------*                                                 
007700 DATA DIVISION.                                                           
007800*-----------------------*                                                 
007900 FILE SECTION.                                                            
008000*                                                                         
008100 FD  PRICE-FILE  RECORDING MODE F.                                        
008200 01  PRICE-FILE-RECORD          PIC X(80).                                
008300*                                                                         
008400 FD  WEIGHT-FILE RECORDING MODE F.                                        
008500 01  WEIGHT-FILE-RECORD         PIC X(80).                                
008600*                                                                         
008700 FD  PORT-FILE   RECORDING MODE F.                                        
008800 01  PORT-FILE-RECORD           PIC X(80).                                
008900*                                                                         
009000 FD  RPT-FILE    RECORDING MODE F.                                        
009100 01  RPT-FILE-RECORD            PIC X(80).                                
009200*                                                                         
009300 WORKING-STORAGE SECTION.                                                 
009400*                                                                         
009500*    RECORD LAYOUTS FOR THE THREE INPUT FEEDS AND THE (UNUSED)            
009600*    TRANSACTION LAYOUT CARRIED FOR DATA-MODEL COMPLETENESS.              
009700*                                                                         
009800 COPY ASTPRC.                                                             
009900 COPY PORTWGT.                                                            
010000 COPY PRLDHD.                                                             
010100 COPY PRLDBD.                                                             
010200*                                                                         
010300 01  SYSTEM-DATE-AND-TIME.                                                
010400     05  CURRENT-DATE.                                                    
010500         10  CURRENT-YEAR        PIC 9(02).                               
010600         10  CURRENT-MONTH       PIC 9(02).                               
010700         10  CURRENT-DAY         PIC 9(02).                               
010800     05  CURRENT-TIME.                                                    
010900         10  CURRENT-HOUR        PIC 9(02).                               
011000         10  CURRENT-MINUTE      PIC 9(02).                               
011100         10  CURRENT-SECOND      PIC 9(02).                               
011200         10  CURRENT-HNDSEC      PIC 9(02).                               
011300     05  FILLER                  PIC X(04).                               
011400*                                                                         
011500 01  WS-FILE-STATUSES.                                                    
011600     05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.                  
011700     05  WS-WEIGHT-STATUS        PIC X(02) VALUE SPACES.                  
011800     05  WS-PORT-STATUS          PIC X(02) VALUE SPACES.                  
011900     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
012000     05  FILLER                  PIC X(02).                               
012100*                                                                         
012200 01  WS-SWITCHES.                                                         
012300     05  WS-PRICE-EOF-SW         PIC X(01) VALUE 'N'.                     
012400         88  PRICE-EOF                    VALUE 'Y'.                      
012500     05  WS-WEIGHT-EOF-SW        PIC X(01) VALUE 'N'.                     
012600         88  WEIGHT-EOF                   VALUE 'Y'.                      
012700     05  WS-PORT-EOF-SW          PIC X(01) VALUE 'N'.                     
012800         88  PORT-EOF                      VALUE 'Y'.                     
012900     05  WS-ASSET-FOUND-SW       PIC X(01) VALUE 'N'.                     
013000         88  ASSET-FOUND                   VALUE 'Y'.                     
013100     05  WS-PORT-FOUND-SW        PIC X(01) VALUE 'N'.                     
013200         88  PORT-FOUND                    VALUE 'Y'.                     
013300     05  FILLER                  PIC X(03).                               
013400*                                                                         
013500 01  WS-COUNTERS                COMP.                                     
013600     05  WS-PRICES-READ          PIC 9(07) VALUE ZERO.                    
013700     05  WS-PRICES-LOADED        PIC 9(07) VALUE ZERO.                    
013800     05  WS-ASSETS-CREATED       PIC 9(07) VALUE ZERO.                    
013900     05  WS-WEIGHTS-READ         PIC 9(07) VALUE ZERO.                    
014000     05  WS-WEIGHTS-STORED       PIC 9(07) VALUE ZERO.                    
014100     05  WS-WEIGHTS-SKIPPED      PIC 9(07) VALUE ZERO.                    
014200     05  WS-AST-IX               PIC 9(04) VALUE ZERO.                    
014300     05  WS-PRT-IX               PIC 9(04) VALUE ZERO.                    
014400     05  FILLER                  PIC 9(04) VALUE ZERO.                    
014500*                                                                         
014600 01  WS-SPAN.                                                             
014700     05  WS-SPAN-FROM            PIC 9(08) VALUE ZERO.                    
014800     05  WS-SPAN-FROM-YMD REDEFINES WS-SPAN-FROM.                         
014900         10  WS-SPAN-FROM-CCYY   PIC 9(04).                               
015000         10  WS-SPAN-FROM-MMDD   PIC 9(04).                               
015100     05  WS-SPAN-TO              PIC 9(08) VALUE ZERO.                    
015200     05  WS-SPAN-TO-YMD REDEFINES WS-SPAN-TO.                             
015300         10  WS-SPAN-TO-CCYY     PIC 9(04).                               
015400         10  WS-SPAN-TO-MMDD     PIC 9(04).                               
015500     05  FILLER                  PIC X(04).                               
015600*                                                                         
015700 01  WS-PREVIOUS-KEY.                                                     
015800     05  WS-PREV-SYMBOL          PIC X(20) VALUE SPACES.                  
015900     05  WS-PREV-DATE            PIC 9(08) VALUE ZERO.                    
016000     05  FILLER                  PIC X(08).                               
016100*                                                                         
016200 01  WS-ERR-FIELDS.                                                       
016300     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.                  
016400     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.                  
016500     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.                  
016600     05  FILLER                  PIC X(08).                               
016700*                                                                         
016800*    WS-WSUM-PCT HOLDS THE PER-PORTFOLIO WEIGHT SUM RESTATED AS A         
016900*    PERCENTAGE (WSUM * 100) FOR THE 2-DECIMAL FIGURE PRINTED             
017000*    ALONGSIDE THE 6-DECIMAL TOTAL ON THE REPORT (PB-0323).               
017100 01  WS-PCT-FIELDS.                                                       
017200     05  WS-WSUM-PCT             PIC S9(03)V9(02) VALUE ZERO.             
017300     05  FILLER                  PIC X(09).                               
017400*                                                                         
017500*    ASSET TABLE -- THE IN-MEMORY UNIVERSE BUILT WHILE THE PRICE          
017600*    FILE IS READ.  SEARCHED LINEARLY; THE UNIVERSE IS A FEW              
017700*    HUNDRED SYMBOLS AT MOST SO A SEQUENTIAL SCAN IS CHEAP.               
017800*                                                                         
017900 01  AST-TABLE.                                                           
018000     05  AST-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
018100     05  AST-ENTRY OCCURS 500 TIMES INDEXED BY AST-TAB-IX.                
018200         10  AST-TBL-SYMBOL      PIC X(20).                               
018300         10  AST-TBL-NAME        PIC X(40).                               
018400         10  AST-TBL-FIRST-DATE  PIC 9(08).                               
018500         10  AST-TBL-LAST-DATE   PIC 9(08).                               
018600         10  AST-TBL-LAST-YMD REDEFINES AST-TBL-LAST-DATE.                
018700             15  AST-TBL-LAST-CCYY PIC 9(04).                             
018800             15  AST-TBL-LAST-MMDD PIC 9(04).                             
018900         10  FILLER              PIC X(08).                               
019000*                                                                         
019100*    PORTFOLIO TABLE -- LOADED FROM THE PORTFOLIOS FILE.  THE             
019200*    WEIGHT-SUM ACCUMULATOR IS CARRIED HERE FOR THE CONTROL               
019300*    REPORT, NOT WRITTEN TO ANY FILE.                                     
019400*                                                                         
019500 01  PRT-TABLE.                                                           
019600     05  PRT-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
019700     05  PRT-ENTRY OCCURS 50 TIMES INDEXED BY PRT-TAB-IX.                 
019800         10  PRT-TBL-ID          PIC 9(04).                               
019900         10  PRT-TBL-NAME        PIC X(30).                               
020000         10  PRT-TBL-VALUE       PIC S9(13)V99.                           
020100         10  PRT-TBL-START-DATE  PIC 9(08).                               
020200         10  PRT-TBL-WSUM        PIC S9(03)V9(06) COMP-3.                 
020300         10  PRT-TBL-WCOUNT      PIC 9(05) COMP.                          
020400         10  FILLER              PIC X(06).                               
020500*                                                                         
020600*    ABEND RETURN CODE -- SET NON-ZERO AND DISPLAYED BY                   
020700*    950-ERR-HANDLING SO THE JCL STEP CAN TEST IT (PB-0319).              
020800 77  WS-ABEND-RC                 PIC X(02)   VALUE '00'.                  
020900*                                                                         
021000******************************************************************        
021100 PROCEDURE DIVISION.                                                      
021200******************************************************************        
021300 000-MAIN-LINE.                                                           
021400*                                                                         
021500     ACCEPT CURRENT-DATE FROM DATE.                                       
021600     ACCEPT CURRENT-TIME FROM TIME.                                       
021700*                                                                         
021800     DISPLAY '****************************************'.                  
021900     DISPLAY 'PRICLOAD STARTED ' CURRENT-MONTH '/'                        
022000             CURRENT-DAY '/' CURRENT-YEAR                                 
022100             ' ' CURRENT-HOUR ':' CURRENT-MINUTE.                         
022200     DISPLAY '****************************************'.                  
022300*                                                                         
022400     PERFORM 100-OPEN-FILES    THRU 100-EXIT.                             
022500     PERFORM 200-LOAD-PRICES   THRU 200-EXIT.                             
022600     PERFORM 300-LOAD-PORTS    THRU 300-EXIT.                             
022700     PERFORM 400-LOAD-WEIGHTS  THRU 400-EXIT.                             
022800     PERFORM 500-PRINT-REPORT  THRU 500-EXIT.                             
022900     PERFORM 900-CLOSE-FILES   THRU 900-EXIT.                             
023000*                                                                         
023100     DISPLAY 'PRICLOAD ENDED - PRICES LOADED: '                           
023200             WS-PRICES-LOADED ' ASSETS: ' WS-ASSETS-CREATED.              
023300*                                                                         
023400     STOP RUN.                                                            
023500*                                                                         
023600 100-OPEN-FILES.                                                          
023700     OPEN INPUT  PRICE-FILE.                                              
023800     IF WS-PRICE-STATUS NOT = '00'                                        
023900         MOVE 'ERROR OPENING PRICES'     TO WS-ERR-MSG                    
024000         MOVE WS-PRICE-STATUS             TO WS-ERR-CDE                   
024100         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
024200         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
024300     END-IF.                                                              
024400*                                                                         
024500     OPEN INPUT  WEIGHT-FILE.                                             
024600     IF WS-WEIGHT-STATUS NOT = '00'                                       
024700         MOVE 'ERROR OPENING WEIGHTS'    TO WS-ERR-MSG                    
024800         MOVE WS-WEIGHT-STATUS            TO WS-ERR-CDE                   
024900         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
025000         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
025100     END-IF.                                                              
025200*                                                                         
025300     OPEN INPUT  PORT-FILE.                                               
025400     IF WS-PORT-STATUS NOT = '00'                                         
025500         MOVE 'ERROR OPENING PORTFOLIOS' TO WS-ERR-MSG                    
025600         MOVE WS-PORT-STATUS              TO WS-ERR-CDE                   
025700         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
025800         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
025900     END-IF.                                                              
026000*                                                                         
026100 100-OPEN-RPT.                                                            
026200     OPEN OUTPUT RPT-FILE.                                                
026300     IF WS-RPT-STATUS NOT = '00'                                          
026400         MOVE 'ERROR OPENING LOADRPT'    TO WS-ERR-MSG                    
026500         MOVE WS-RPT-STATUS               TO WS-ERR-CDE                   
026600         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
026700         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
026800     END-IF.                                                              
026900*                                                                         
027000 100-EXIT.                                                                
027100     EXIT.                                                                
027200*----------------------------------------------------------------*        
027300 200-LOAD-PRICES.                                                         
027400*----------------------------------------------------------------*        
027500     PERFORM 210-READ-PRICE-RECORD THRU 210-EXIT.                         
027600     PERFORM 220-VALIDATE-AND-STORE THRU 220-EXIT                         
027700         UNTIL PRICE-EOF.                                                 
027800*                                                                         
027900 200-EXIT.                                                                
028000     EXIT.                                                                
028100*----------------------------------------------------------------*        
028200 210-READ-PRICE-RECORD.                                                   
028300*----------------------------------------------------------------*        
028400     READ PRICE-FILE INTO PRM-PRICE-RECORD                                
028500         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.                              
028600*                                                                         
028700     EVALUATE WS-PRICE-STATUS                                             
028800         WHEN '00'                                                        
028900             ADD 1 TO WS-PRICES-READ                                      
029000         WHEN '10'                                                        
029100             MOVE 'Y' TO WS-PRICE-EOF-SW                                  
029200         WHEN OTHER                                                       
029300             MOVE 'PRICES FILE I/O ERROR ON READ'                         
029400                                       TO WS-ERR-MSG                      
029500             MOVE WS-PRICE-STATUS      TO WS-ERR-CDE                      
029600             MOVE '210-READ-PRICE-RECORD' TO WS-ERR-PROC                  
029700             PERFORM 950-ERR-HANDLING THRU 950-EXIT                       
029800     END-EVALUATE.                                                        
029900*                                                                         
030000 210-EXIT.                                                                
030100     EXIT.                                                                
030200*----------------------------------------------------------------*        
030300 220-VALIDATE-AND-STORE.                                                  
030400*----------------------------------------------------------------*        
030500*    A PRICE RECORD IS KEPT ONLY WHEN THE PRICE IS PRESENT AND            
030600*    STRICTLY POSITIVE.  OTHERWISE IT IS SKIPPED, NO WARNING.             
030700*                                                                         
030800     IF PRM-PRICE > ZERO                                                  
030900         IF PRM-SYMBOL = WS-PREV-SYMBOL                                   
031000             AND PRM-DATE = WS-PREV-DATE                                  
031100            CONTINUE                                                      
031200         ELSE                                                             
031300            PERFORM 230-SEARCH-ASSET   THRU 230-EXIT                      
031400            IF NOT ASSET-FOUND                                            
031500                PERFORM 240-ADD-ASSET  THRU 240-EXIT                      
031600            ELSE                                                          
031700                MOVE PRM-DATE TO                                          
031800                    AST-TBL-LAST-DATE(AST-TAB-IX)                         
031900            END-IF                                                        
032000            IF WS-SPAN-FROM = ZERO OR PRM-DATE < WS-SPAN-FROM             
032100                MOVE PRM-DATE TO WS-SPAN-FROM                             
032200            END-IF                                                        
032300            IF PRM-DATE > WS-SPAN-TO                                      
032400                MOVE PRM-DATE TO WS-SPAN-TO                               
032500            END-IF                                                        
032600            ADD 1 TO WS-PRICES-LOADED                                     
032700            MOVE PRM-SYMBOL TO WS-PREV-SYMBOL                             
032800            MOVE PRM-DATE   TO WS-PREV-DATE                               
032900         END-IF                                                           
033000     END-IF.                                                              
033100*                                                                         
033200     PERFORM 210-READ-PRICE-RECORD THRU 210-EXIT.                         
033300*                                                                         
033400 220-EXIT.                                                                
033500     EXIT.                                                                
033600*----------------------------------------------------------------*        
033700 230-SEARCH-ASSET.                                                        
033800*----------------------------------------------------------------*        
033900     MOVE 'N' TO WS-ASSET-FOUND-SW.                                       
034000     SET AST-TAB-IX TO 1.                                                 
034100     PERFORM 235-CHECK-ASSET-SLOT THRU 235-EXIT                           
034200         VARYING WS-AST-IX FROM 1 BY 1                                    
034300         UNTIL WS-AST-IX > AST-TABLE-COUNT                                
034400            OR ASSET-FOUND.                                               
034500*                                                                         
034600 230-EXIT.                                                                
034700     EXIT.                                                                
034800*----------------------------------------------------------------*        
034900 235-CHECK-ASSET-SLOT.                                                    
035000*----------------------------------------------------------------*        
035100     IF AST-TBL-SYMBOL(WS-AST-IX) = PRM-SYMBOL                            
035200         MOVE 'Y' TO WS-ASSET-FOUND-SW                                    
035300         SET AST-TAB-IX TO WS-AST-IX                                      
035400     END-IF.                                                              
035500*                                                                         
035600 235-EXIT.                                                                
035700     EXIT.                                                                
035800*----------------------------------------------------------------*        
035900 240-ADD-ASSET.                                                           
036000*----------------------------------------------------------------*        
036100*    AST-MASTER-RECORD (COPY ASTPRC) IS BUILT FIRST AS THE ASSET          
036200*    MASTER ENTRY FOR THIS SYMBOL -- STATUS DEFAULTS ACTIVE AND           
036300*    LOAD-SEQ CARRIES ITS POSITION IN LOAD ORDER FOR THE AUDIT            
036400*    TRAIL (PB-0244) -- THEN LOADED INTO THE AST-TABLE SLOT USED          
036500*    FOR THE REST OF THE RUN (PB-0323).                                   
036600     ADD 1 TO AST-TABLE-COUNT.                                            
036700     SET AST-TAB-IX TO AST-TABLE-COUNT.                                   
036800     MOVE PRM-SYMBOL       TO AST-MASTER-SYMBOL.                          
036900     MOVE PRM-SYMBOL       TO AST-MASTER-NAME.                            
037000     SET AST-MASTER-ACTIVE TO TRUE.                                       
037100     MOVE PRM-DATE         TO AST-MASTER-FIRST-DATE.                      
037200     MOVE PRM-DATE         TO AST-MASTER-LAST-DATE.                       
037300     MOVE AST-TABLE-COUNT  TO AST-MASTER-LOAD-SEQ.                        
037400     MOVE AST-MASTER-SYMBOL     TO AST-TBL-SYMBOL(AST-TAB-IX).            
037500     MOVE AST-MASTER-NAME       TO AST-TBL-NAME(AST-TAB-IX).              
037600     MOVE AST-MASTER-FIRST-DATE TO AST-TBL-FIRST-DATE(AST-TAB-IX).        
037700     MOVE AST-MASTER-LAST-DATE  TO AST-TBL-LAST-DATE(AST-TAB-IX).         
037800     ADD 1 TO WS-ASSETS-CREATED.                                          
037900*                                                                         
038000 240-EXIT.                                                                
038100     EXIT.                                                                
038200*----------------------------------------------------------------*        
038300 300-LOAD-PORTS.                                                          
038400*----------------------------------------------------------------*        
038500     PERFORM 310-READ-PORT-RECORD THRU 310-EXIT.                          
038600     PERFORM 320-STORE-PORT THRU 320-EXIT                                 
038700         UNTIL PORT-EOF.                                                  
038800*                                                                         
038900 300-EXIT.                                                                
039000     EXIT.                                                                
039100*----------------------------------------------------------------*        
039200 310-READ-PORT-RECORD.                                                    
039300*----------------------------------------------------------------*        
039400     READ PORT-FILE INTO PRT-PORTFOLIO-RECORD                             
039500         AT END MOVE 'Y' TO WS-PORT-EOF-SW.                               
039600*                                                                         
039700     EVALUATE WS-PORT-STATUS                                              
039800         WHEN '00'                                                        
039900             CONTINUE                                                     
040000         WHEN '10'                                                        
040100             MOVE 'Y' TO WS-PORT-EOF-SW                                   
040200         WHEN OTHER                                                       
040300             MOVE 'PORTFOLIOS FILE I/O ERROR ON READ'                     
040400                                       TO WS-ERR-MSG                      
040500             MOVE WS-PORT-STATUS       TO WS-ERR-CDE                      
040600             MOVE '310-READ-PORT-RECORD' TO WS-ERR-PROC                   
040700             PERFORM 950-ERR-HANDLING THRU 950-EXIT                       
040800     END-EVALUATE.                                                        
040900*                                                                         
041000 310-EXIT.                                                                
041100     EXIT.                                                                
041200*----------------------------------------------------------------*        
041300 320-STORE-PORT.                                                          
041400*----------------------------------------------------------------*        
041500     ADD 1 TO PRT-TABLE-COUNT.                                            
041600     SET PRT-TAB-IX TO PRT-TABLE-COUNT.                                   
041700     MOVE PRT-PORT-ID        TO PRT-TBL-ID(PRT-TAB-IX).                   
041800     MOVE PRT-PORT-NAME      TO PRT-TBL-NAME(PRT-TAB-IX).                 
041900     MOVE PRT-INITIAL-VALUE  TO PRT-TBL-VALUE(PRT-TAB-IX).                
042000     MOVE PRT-START-DATE     TO PRT-TBL-START-DATE(PRT-TAB-IX).           
042100     MOVE ZERO               TO PRT-TBL-WSUM(PRT-TAB-IX).                 
042200     MOVE ZERO               TO PRT-TBL-WCOUNT(PRT-TAB-IX).               
042300*                                                                         
042400     PERFORM 310-READ-PORT-RECORD THRU 310-EXIT.                          
042500*                                                                         
042600 320-EXIT.                                                                
042700     EXIT.                                                                
042800*----------------------------------------------------------------*        
042900 400-LOAD-WEIGHTS.                                                        
043000*----------------------------------------------------------------*        
043100     PERFORM 410-READ-WEIGHT-RECORD THRU 410-EXIT.                        
043200     PERFORM 420-VALIDATE-WEIGHT THRU 420-EXIT                            
043300         UNTIL WEIGHT-EOF.                                                
043400*                                                                         
043500 400-EXIT.                                                                
043600     EXIT.                                                                
043700*----------------------------------------------------------------*        
043800 410-READ-WEIGHT-RECORD.                                                  
043900*----------------------------------------------------------------*        
044000     READ WEIGHT-FILE INTO WGT-WEIGHT-RECORD                              
044100         AT END MOVE 'Y' TO WS-WEIGHT-EOF-SW.                             
044200*                                                                         
044300     EVALUATE WS-WEIGHT-STATUS                                            
044400         WHEN '00'                                                        
044500             ADD 1 TO WS-WEIGHTS-READ                                     
044600         WHEN '10'                                                        
044700             MOVE 'Y' TO WS-WEIGHT-EOF-SW                                 
044800         WHEN OTHER                                                       
044900             MOVE 'WEIGHTS FILE I/O ERROR ON READ'                        
045000                                       TO WS-ERR-MSG                      
045100             MOVE WS-WEIGHT-STATUS     TO WS-ERR-CDE                      
045200             MOVE '410-READ-WEIGHT-RECORD' TO WS-ERR-PROC                 
045300             PERFORM 950-ERR-HANDLING THRU 950-EXIT                       
045400     END-EVALUATE.                                                        
045500*                                                                         
045600 410-EXIT.                                                                
045700     EXIT.                                                                
045800*----------------------------------------------------------------*        
045900 420-VALIDATE-WEIGHT.                                                     
046000*----------------------------------------------------------------*        
046100*    WEIGHTS OUTSIDE [0,1] ARE REJECTED BEFORE THE SYMBOL LOOKUP          
046200*    EVEN RUNS -- AN OUT-OF-RANGE WEIGHT IS BAD DATA REGARDLESS           
046300*    OF WHETHER THE SYMBOL IS ON THE PRICE FEED (PB-0318).                
046400     IF WGT-WEIGHT < ZERO OR WGT-WEIGHT > 1                               
046500         DISPLAY '*** WEIGHT OUT OF RANGE, SKIPPED: '                     
046600                 WGT-PORT-ID ' ' WGT-SYMBOL                               
046700         MOVE WGT-PORT-ID TO PRLD-RNG-PORT-ID                             
046800         MOVE WGT-SYMBOL  TO PRLD-RNG-SYMBOL                              
046900         MOVE WGT-WEIGHT  TO PRLD-RNG-WEIGHT                              
047000         WRITE RPT-FILE-RECORD FROM PRLD-RANGE-WARN-LINE                  
047100         ADD 1 TO WS-WEIGHTS-SKIPPED                                      
047200     ELSE                                                                 
047300         PERFORM 230-SEARCH-ASSET THRU 230-EXIT                           
047400         IF NOT ASSET-FOUND                                               
047500             DISPLAY '*** UNKNOWN SYMBOL ON WEIGHT, SKIPPED: '            
047600                     WGT-PORT-ID ' ' WGT-SYMBOL                           
047700             MOVE WGT-PORT-ID TO PRLD-WARN-PORT-ID                        
047800             MOVE WGT-SYMBOL  TO PRLD-WARN-SYMBOL                         
047900             WRITE RPT-FILE-RECORD FROM PRLD-WARN-LINE                    
048000             ADD 1 TO WS-WEIGHTS-SKIPPED                                  
048100         ELSE                                                             
048200             PERFORM 430-FIND-PORT THRU 430-EXIT                          
048300             IF PORT-FOUND                                                
048400                 ADD WGT-WEIGHT TO PRT-TBL-WSUM(PRT-TAB-IX)               
048500                 ADD 1 TO PRT-TBL-WCOUNT(PRT-TAB-IX)                      
048600                 ADD 1 TO WS-WEIGHTS-STORED                               
048700             ELSE                                                         
048800                 ADD 1 TO WS-WEIGHTS-SKIPPED                              
048900             END-IF                                                       
049000         END-IF                                                           
049100     END-IF.                                                              
049200*                                                                         
049300     PERFORM 410-READ-WEIGHT-RECORD THRU 410-EXIT.                        
049400*                                                                         
049500 420-EXIT.                                                                
049600     EXIT.                                                                
049700*----------------------------------------------------------------*        
049800 430-FIND-PORT.                                                           
049900*----------------------------------------------------------------*        
050000     MOVE 'N' TO WS-PORT-FOUND-SW.                                        
050100     PERFORM 435-CHECK-PORT-SLOT THRU 435-EXIT                            
050200         VARYING WS-PRT-IX FROM 1 BY 1                                    
050300         UNTIL WS-PRT-IX > PRT-TABLE-COUNT                                
050400            OR PORT-FOUND.                                                
050500*                                                                         
050600 430-EXIT.                                                                
050700     EXIT.                                                                
050800*----------------------------------------------------------------*        
050900 435-CHECK-PORT-SLOT.                                                     
051000*----------------------------------------------------------------*        
051100     IF PRT-TBL-ID(WS-PRT-IX) = WGT-PORT-ID                               
051200         MOVE 'Y' TO WS-PORT-FOUND-SW                                     
051300         SET PRT-TAB-IX TO WS-PRT-IX                                      
051400     END-IF.                                                              
051500*                                                                         
051600 435-EXIT.                                                                
051700     EXIT.                                                                
051800*----------------------------------------------------------------*        
051900 500-PRINT-REPORT.                                                        
052000*----------------------------------------------------------------*        
052100     MOVE CURRENT-MONTH TO PRLD-HDG1-MM.                                  
052200     MOVE CURRENT-DAY   TO PRLD-HDG1-DD.                                  
052300     MOVE CURRENT-YEAR  TO PRLD-HDG1-YY.                                  
052400     WRITE RPT-FILE-RECORD FROM PRLD-HEADING-1.                           
052500     WRITE RPT-FILE-RECORD FROM PRLD-HEADING-2.                           
052600     WRITE RPT-FILE-RECORD FROM PRLD-HEADING-3.                           
052700*                                                                         
052800     MOVE WS-PRICES-READ     TO PRLD-CNT-READ.                            
052900     MOVE WS-PRICES-LOADED   TO PRLD-CNT-LOADED.                          
053000     MOVE WS-ASSETS-CREATED  TO PRLD-CNT-ASSETS.                          
053100     MOVE WS-SPAN-FROM       TO PRLD-SPAN-FROM.                           
053200     MOVE WS-SPAN-TO         TO PRLD-SPAN-TO.                             
053300     WRITE RPT-FILE-RECORD FROM PRLD-COUNT-LINE.                          
053400*                                                                         
053500     PERFORM 510-PRINT-WEIGHT-SUMS THRU 510-EXIT                          
053600         VARYING PRT-TAB-IX FROM 1 BY 1                                   
053700         UNTIL PRT-TAB-IX > PRT-TABLE-COUNT.                              
053800*                                                                         
053900 500-EXIT.                                                                
054000     EXIT.                                                                
054100*----------------------------------------------------------------*        
054200 510-PRINT-WEIGHT-SUMS.                                                   
054300*----------------------------------------------------------------*        
054400*    WSUM IS RESTATED AS A PERCENTAGE (X 100) AND PRINTED AT 2            
054500*    DECIMALS ALONGSIDE THE 6-DECIMAL TOTAL (PB-0323).                    
054600     MOVE PRT-TBL-ID(PRT-TAB-IX)    TO PRLD-WSUM-PORT-ID.                 
054700     MOVE PRT-TBL-WCOUNT(PRT-TAB-IX) TO PRLD-WSUM-COUNT.                  
054800     MOVE PRT-TBL-WSUM(PRT-TAB-IX)  TO PRLD-WSUM-TOTAL.                   
054900     COMPUTE WS-WSUM-PCT = PRT-TBL-WSUM(PRT-TAB-IX) * 100.                
055000     MOVE WS-WSUM-PCT                TO PRLD-WSUM-PCT.                    
055100     WRITE RPT-FILE-RECORD FROM PRLD-WSUM-LINE.                           
055200*                                                                         
055300 510-EXIT.                                                                
055400     EXIT.                                                                
055500*----------------------------------------------------------------*        
055600 900-CLOSE-FILES.                                                         
055700*----------------------------------------------------------------*        
055800     CLOSE PRICE-FILE WEIGHT-FILE PORT-FILE RPT-FILE.                     
055900*                                                                         
056000 900-EXIT.                                                                
056100     EXIT.                                                                
056200*----------------------------------------------------------------*        
056300 950-ERR-HANDLING.                                                        
056400*----------------------------------------------------------------*        
056500     DISPLAY '********************************'.                          
056600     DISPLAY '  PRICLOAD ERROR HANDLING REPORT '.                         
056700     DISPLAY '********************************'.                          
056800     DISPLAY '  ' WS-ERR-MSG.                                             
056900     DISPLAY '  RC: ' WS-ERR-CDE.                                         
057000     DISPLAY '  AT: ' WS-ERR-PROC.                                        
057100     DISPLAY '********************************'.                          
057200*                                                                         
057300     MOVE '16' TO WS-ABEND-RC.                                            
057400     DISPLAY '  RETURN CODE: ' WS-ABEND-RC.                               
057500*                                                                         
057600     CLOSE PRICE-FILE WEIGHT-FILE PORT-FILE RPT-FILE.                     
057700     STOP RUN.                                                            
057800*                                                                         
057900 950-EXIT.                                                                
058000     EXIT.                                                                
