000100******************************************************************        
000200*                                                                *        
000300*   QTYIHD  --  INITIAL-QUANTITIES REPORT, HEADING LINES         *        
000400*   WRITTEN BY QTYINIT FOR EACH PORTFOLIO PROCESSED.             *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  19-07-89  RKL  PB-0058  ORIGINAL COPYBOOK                              
001200*  14-09-93  THS  PB-0129  COLUMN HEADINGS WIDENED FOR 8-DP QTY           
001300******************************************************************        
001400*                                                                         
001500 01  QTYI-HEADING-1.                                                      
001600     05  FILLER                  PIC X(01).                               
001700     05  FILLER                  PIC X(20)                                
001800             VALUE 'INITIAL QUANTITIES -'.                                
001900     05  FILLER                  PIC X(01) VALUE SPACE.                   
002000     05  QTYI-HDG-PORT-NAME      PIC X(30).                               
002100     05  FILLER                  PIC X(28).                               
002200*                                                                         
002300 01  QTYI-HEADING-2.                                                      
002400     05  FILLER                  PIC X(01).                               
002500     05  FILLER                  PIC X(16)                                
002600             VALUE 'INITIAL VALUE: '.                                     
002700     05  QTYI-HDG-INIT-VALUE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
002800     05  FILLER                  PIC X(04).                               
002900     05  FILLER                  PIC X(12)                                
003000             VALUE 'START DATE: '.                                        
003100     05  QTYI-HDG-START-DATE     PIC 9(08).                               
003200     05  FILLER                  PIC X(17).                               
003300*                                                                         
003400 01  QTYI-HEADING-3.                                                      
003500     05  FILLER                  PIC X(01).                               
003600     05  FILLER                  PIC X(78)                                
003700             VALUE ALL '-'.                                               
003800*                                                                         
003900 01  QTYI-HEADING-4.                                                      
004000     05  FILLER                  PIC X(01).                               
004100     05  FILLER                  PIC X(20)                                
004200             VALUE 'ASSET               '.                                
004300     05  FILLER                  PIC X(11)                                
004400             VALUE 'WEIGHT %   '.                                         
004500     05  FILLER                  PIC X(14)                                
004600             VALUE 'PRICE         '.                                      
004700     05  FILLER                  PIC X(16)                                
004800             VALUE 'QUANTITY        '.                                    
004900     05  FILLER                  PIC X(17)                                
005000             VALUE 'VALUE            '.                                   
005100*                                                                         
005200******************************************************************        
005300*    END OF COPYBOOK QTYIHD.                                              
005400******************************************************************        
