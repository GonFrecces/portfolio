000100******************************************************************        
000200*                                                                *        
000300*   VALMBD  --  DAILY METRICS REPORT, BODY LINES                 *        
000400*   DATE-BREAK AND ASSET DETAIL LINES WRITTEN BY VALMETRC.       *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  14-09-93  THS  PB-0129  ORIGINAL COPYBOOK                              
001200*  08-05-96  MCV  PB-0171  ADDED WEIGHT-AS-PERCENT ALTERNATE LINE         
001300******************************************************************        
001400*                                                                         
001500 01  VALM-DATE-LINE.                                                      
001600     05  FILLER                  PIC X(01).                               
001700     05  FILLER                  PIC X(08)                                
001800             VALUE 'DATE:   '.                                            
001900     05  VALM-DTL-DATE           PIC 9(08).                               
002000     05  FILLER                  PIC X(04)                                
002100             VALUE '  V='.                                                
002200     05  VALM-DTL-PORT-VALUE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
002300     05  FILLER                  PIC X(33).                               
002400*                                                                         
002500 01  VALM-ASSET-LINE.                                                     
002600     05  FILLER                  PIC X(01).                               
002700     05  FILLER                  PIC X(09)                                
002800             VALUE SPACES.                                                
002900     05  VALM-AST-SYMBOL         PIC X(20).                               
003000     05  FILLER                  PIC X(01) VALUE SPACE.                   
003100     05  VALM-AST-VALUE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
003200     05  FILLER                  PIC X(02).                               
003300     05  VALM-AST-WEIGHT         PIC Z.99999999.                          
003400     05  FILLER                  PIC X(12).                               
003500*                                                                         
003600 01  VALM-NODATA-LINE.                                                    
003700     05  FILLER                  PIC X(01).                               
003800     05  FILLER                  PIC X(45)                                
003900             VALUE '*** NO HOLDINGS FOR THIS PORTFOLIO - NO METR'.        
004000     05  FILLER                  PIC X(10)                                
004100             VALUE 'ICS EMITTE'.                                          
004200     05  FILLER                  PIC X(22)                                
004300             VALUE 'D                     '.                              
004400*                                                                         
004500******************************************************************        
004600*    END OF COPYBOOK VALMBD.                                              
004700******************************************************************        
