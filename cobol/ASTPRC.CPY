000100******************************************************************        
000200*                                                                *        
000300*   ASTPRC  --  ASSET / PRICE MASTER RECORD COPYBOOK             *        
000400*                                                                *        
000500*   HOLDS THE LAYOUT OF AN INBOUND DAILY PRICE RECORD (PRM-)     *        
000600*   AND THE IN-MEMORY ASSET UNIVERSE ENTRY BUILT FROM IT (AST-)  *        
000700*   DURING THE DATA-LOAD STEP OF THE VALUATION BATCH.            *        
000800*                                                                *        
000900*   USED BY    PRICLOAD  QTYINIT  VALMETRC  PORTSUMM             *        
001000*                                                                *        
001100******************************************************************        
001200*  CHANGE HISTORY                                                         
001300*  ---------------------------------------------------------------        
001400*  DATE      BY   REQ-NO   DESCRIPTION                                    
001500*  --------  ---  -------  ---------------------------------------        
001600*  03-11-88  RKL  PB-0041  ORIGINAL COPYBOOK - DAILY PRICE FEED           
001700*  19-07-89  RKL  PB-0058  ADDED AST-MASTER-RECORD IN-MEMORY ENTRY        
001800*  22-01-91  THS  PB-0103  WIDENED PRM-SYMBOL 14 TO 20, VENDOR CHG        
001900*  14-09-93  THS  PB-0129  ADDED PRM-DATE-YMD REDEFINES FOR EDITS         
002000*  08-05-96  MCV  PB-0171  AST-MASTER-STATUS 88-LEVELS ADDED              
002100*  27-02-99  MCV  PB-0205  Y2K - DATE FIELDS REVIEWED, NO CHANGE          
002200*                          REQUIRED (FULL 4-DIGIT YEAR ALREADY            
002300*                          CARRIED IN PRM-DATE).                          
002400*  11-10-02  DNG  PB-0244  ADDED AST-MASTER-LOAD-SEQ, AUDIT TRAIL         
002500*  03-07-09  RKL  PB-0324  NOTE -- PRICLOAD 240-ADD-ASSET NOW             
002600*                          BUILDS THIS RECORD BEFORE LOADING THE          
002700*                          AST-TABLE SLOT FROM IT                         
002800******************************************************************        
002900*                                                                         
003000*    PRM-PRICE-RECORD IS THE 01-LEVEL LAYOUT OF ONE LINE OF THE           
003100*    PRICES INPUT FILE.  ONE RECORD PER (ASSET, DATE).                    
003200*                                                                         
003300 01  PRM-PRICE-RECORD.                                                    
003400     05  PRM-SYMBOL              PIC X(20).                               
003500     05  PRM-DATE                PIC 9(08).                               
003600     05  PRM-DATE-YMD REDEFINES PRM-DATE.                                 
003700         10  PRM-DATE-CCYY       PIC 9(04).                               
003800         10  PRM-DATE-MM         PIC 9(02).                               
003900         10  PRM-DATE-DD         PIC 9(02).                               
004000     05  PRM-PRICE               PIC S9(09)V9(06).                        
004100     05  PRM-PRICE-SIGN          PIC X(01).                               
004200         88  PRM-PRICE-POSITIVE            VALUE '+'.                     
004300         88  PRM-PRICE-NEGATIVE            VALUE '-'.                     
004400     05  FILLER                  PIC X(36).                               
004500*                                                                         
004600*    AST-MASTER-RECORD IS THE IN-MEMORY ASSET UNIVERSE ENTRY              
004700*    BUILT THE FIRST TIME A SYMBOL IS SEEN ON THE PRICES FILE.            
004800*    NAME DEFAULTS TO THE SYMBOL UNTIL A RICHER FEED SUPPLIES ONE.        
004900*                                                                         
005000 01  AST-MASTER-RECORD.                                                   
005100     05  AST-MASTER-SYMBOL       PIC X(20).                               
005200     05  AST-MASTER-NAME         PIC X(40).                               
005300     05  AST-MASTER-STATUS       PIC X(01)   VALUE 'A'.                   
005400         88  AST-MASTER-ACTIVE             VALUE 'A'.                     
005500         88  AST-MASTER-SUSPENDED          VALUE 'S'.                     
005600     05  AST-MASTER-FIRST-DATE   PIC 9(08)   VALUE ZEROES.                
005700     05  AST-MASTER-LAST-DATE    PIC 9(08)   VALUE ZEROES.                
005800     05  AST-MASTER-LOAD-SEQ     PIC 9(06)   VALUE ZEROES.                
005900     05  FILLER                 PIC X(09).                                
006000*                                                                         
006100******************************************************************        
006200*    END OF COPYBOOK ASTPRC.                                              
006300******************************************************************        
