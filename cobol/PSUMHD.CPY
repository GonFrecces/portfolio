000100******************************************************************        
000200*                                                                *        
000300*   PSUMHD  --  PORTFOLIO SUMMARY REPORT, HEADING LINES          *        
000400*   WRITTEN BY PORTSUMM FOR THE REQUESTED PORTFOLIO.             *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  22-01-91  THS  PB-0103  ORIGINAL COPYBOOK                              
001200*  08-05-96  MCV  PB-0171  ADDED ASSET COUNT TO HEADING-2                 
001300******************************************************************        
001400*                                                                         
001500 01  PSUM-HEADING-1.                                                      
001600     05  FILLER                  PIC X(01).                               
001700     05  FILLER                  PIC X(20)                                
001800             VALUE 'PORTFOLIO SUMMARY - '.                                
001900     05  PSUM-HDG-PORT-ID        PIC 9(04).                               
002000     05  FILLER                  PIC X(01) VALUE SPACE.                   
002100     05  PSUM-HDG-PORT-NAME      PIC X(30).                               
002200     05  FILLER                  PIC X(22).                               
002300*                                                                         
002400 01  PSUM-HEADING-2.                                                      
002500     05  FILLER                  PIC X(01).                               
002600     05  FILLER                  PIC X(16)                                
002700             VALUE 'INITIAL VALUE: '.                                     
002800     05  PSUM-HDG-INIT-VALUE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
002900     05  FILLER                  PIC X(04).                               
003000     05  FILLER                  PIC X(12)                                
003100             VALUE 'START DATE: '.                                        
003200     05  PSUM-HDG-START-DATE     PIC 9(08).                               
003300     05  FILLER                  PIC X(02)                                
003400             VALUE SPACES.                                                
003500     05  FILLER                  PIC X(08)                                
003600             VALUE 'ASSETS: '.                                            
003700     05  PSUM-HDG-ASSET-COUNT    PIC Z(05)9.                              
003800*                                                                         
003900 01  PSUM-HEADING-3.                                                      
004000     05  FILLER                  PIC X(01).                               
004100     05  FILLER                  PIC X(78)                                
004200             VALUE ALL '-'.                                               
004300*                                                                         
004400 01  PSUM-HEADING-4.                                                      
004500     05  FILLER                  PIC X(01).                               
004600     05  FILLER                  PIC X(20)                                
004700             VALUE 'SYMBOL              '.                                
004800     05  FILLER                  PIC X(20)                                
004900             VALUE 'NAME                '.                                
005000     05  FILLER                  PIC X(13)                                
005100             VALUE 'WEIGHT %     '.                                       
005200     05  FILLER                  PIC X(25)                                
005300             VALUE 'INITIAL QUANTITY         '.                           
005400*                                                                         
005500******************************************************************        
005600*    END OF COPYBOOK PSUMHD.                                              
005700******************************************************************        
