000100******************************************************************        
000200*                                                                *        
000300*   VALMHD  --  DAILY METRICS REPORT, HEADING LINES              *        
000400*   WRITTEN BY VALMETRC ONCE PER QUERY (PORTFOLIO + DATE RANGE). *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  14-09-93  THS  PB-0129  ORIGINAL COPYBOOK                              
001200*  08-05-96  MCV  PB-0171  ADDED QUERY-RANGE ECHO LINE                    
001300*  11-10-02  DNG  PB-0244  ADDED TOTAL-DAYS TRAILER LINE LAYOUT           
001400******************************************************************        
001500*                                                                         
001600 01  VALM-HEADING-1.                                                      
001700     05  FILLER                  PIC X(01).                               
001800     05  FILLER                  PIC X(17)                                
001900             VALUE 'DAILY METRICS -  '.                                   
002000     05  VALM-HDG-PORT-ID        PIC 9(04).                               
002100     05  FILLER                  PIC X(01) VALUE SPACE.                   
002200     05  VALM-HDG-PORT-NAME      PIC X(30).                               
002300     05  FILLER                  PIC X(27).                               
002400*                                                                         
002500 01  VALM-HEADING-2.                                                      
002600     05  FILLER                  PIC X(01).                               
002700     05  FILLER                  PIC X(16)                                
002800             VALUE 'INITIAL VALUE: '.                                     
002900     05  VALM-HDG-INIT-VALUE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
003000     05  FILLER                  PIC X(04).                               
003100     05  FILLER                  PIC X(12)                                
003200             VALUE 'START DATE: '.                                        
003300     05  VALM-HDG-START-DATE     PIC 9(08).                               
003400     05  FILLER                  PIC X(17).                               
003500*                                                                         
003600 01  VALM-HEADING-3.                                                      
003700     05  FILLER                  PIC X(01).                               
003800     05  FILLER                  PIC X(13)                                
003900             VALUE 'QUERY RANGE: '.                                       
004000     05  VALM-HDG-RANGE-FROM     PIC 9(08).                               
004100     05  FILLER                  PIC X(03) VALUE ' - '.                   
004200     05  VALM-HDG-RANGE-TO       PIC 9(08).                               
004300     05  FILLER                  PIC X(10)                                
004400             VALUE '  DAYS:   '.                                          
004500     05  VALM-HDG-TOTAL-DAYS     PIC Z(05)9.                              
004600     05  FILLER                  PIC X(28).                               
004700*                                                                         
004800 01  VALM-HEADING-4.                                                      
004900     05  FILLER                  PIC X(01).                               
005000     05  FILLER                  PIC X(78)                                
005100             VALUE ALL '-'.                                               
005200*                                                                         
005300******************************************************************        
005400*    END OF COPYBOOK VALMHD.                                              
005500******************************************************************        
