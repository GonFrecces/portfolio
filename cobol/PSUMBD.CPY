000100******************************************************************        
000200*                                                                *        
000300*   PSUMBD  --  PORTFOLIO SUMMARY REPORT, BODY LINES             *        
000400*   ONE DETAIL LINE PER WEIGHTED ASSET, WRITTEN BY PORTSUMM.     *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  22-01-91  THS  PB-0103  ORIGINAL COPYBOOK                              
001200*  08-05-96  MCV  PB-0171  QUANTITY DEFAULTS TO ZERO, NO HOLDING          
001300******************************************************************        
001400*                                                                         
001500 01  PSUM-DETAIL-LINE.                                                    
001600     05  FILLER                  PIC X(01).                               
001700     05  PSUM-DTL-SYMBOL         PIC X(20).                               
001800     05  PSUM-DTL-NAME           PIC X(20).                               
001900     05  PSUM-DTL-WEIGHT-PCT     PIC ZZ9.9999.                            
002000     05  FILLER                  PIC X(01) VALUE '%'.                     
002100     05  FILLER                  PIC X(07).                               
002200     05  PSUM-DTL-QUANTITY       PIC Z(07)9.9999.                         
002300     05  FILLER                  PIC X(09).                               
002400*                                                                         
002500******************************************************************        
002600*    END OF COPYBOOK PSUMBD.                                              
002700******************************************************************        
