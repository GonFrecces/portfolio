000100******************************************************************        
000200*                                                                *        
000300*   QTYIBD  --  INITIAL-QUANTITIES REPORT, BODY LINES            *        
000400*   DETAIL, WARNING, AND TOTAL LINES WRITTEN BY QTYINIT.         *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  19-07-89  RKL  PB-0058  ORIGINAL COPYBOOK                              
001200*  14-09-93  THS  PB-0129  ADDED QTYI-VERIFY-LINE OK/WARNING FORM         
001300*  08-05-96  MCV  PB-0171  ADDED QTYI-SKIP-LINE, NO START PRICE           
001400******************************************************************        
001500*                                                                         
001600 01  QTYI-DETAIL-LINE.                                                    
001700     05  FILLER                  PIC X(01).                               
001800     05  QTYI-DTL-SYMBOL         PIC X(20).                               
001900     05  QTYI-DTL-WEIGHT-PCT     PIC ZZ9.9999.                            
002000     05  FILLER                  PIC X(01) VALUE '%'.                     
002100     05  FILLER                  PIC X(02).                               
002200     05  QTYI-DTL-PRICE          PIC Z(07)9.9999.                         
002300     05  FILLER                  PIC X(02).                               
002400     05  QTYI-DTL-QUANTITY       PIC Z(07)9.9999.                         
002500     05  FILLER                  PIC X(02).                               
002600     05  QTYI-DTL-VALUE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
002700*                                                                         
002800 01  QTYI-SKIP-LINE.                                                      
002900     05  FILLER                  PIC X(01).                               
003000     05  FILLER                  PIC X(28)                                
003100             VALUE '*** NO START-DATE PRICE FOR '.                        
003200     05  QTYI-SKP-SYMBOL         PIC X(20).                               
003300     05  FILLER                  PIC X(08)                                
003400             VALUE ' - SKIPP'.                                            
003500     05  FILLER                  PIC X(21)                                
003600             VALUE 'ED, NO HOLDING WRITTE'.                               
003700*                                                                         
003800 01  QTYI-TOTAL-LINE.                                                     
003900     05  FILLER                  PIC X(01).                               
004000     05  FILLER                  PIC X(20)                                
004100             VALUE 'TOTAL HOLDINGS VALUE'.                                
004200     05  FILLER                  PIC X(02).                               
004300     05  QTYI-TOT-VALUE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.               
004400     05  FILLER                  PIC X(05)                                
004500             VALUE SPACES.                                                
004600     05  FILLER                  PIC X(08)                                
004700             VALUE 'COUNT: '.                                             
004800     05  QTYI-TOT-COUNT          PIC Z(05)9.                              
004900     05  FILLER                  PIC X(16).                               
005000*                                                                         
005100 01  QTYI-VERIFY-LINE.                                                    
005200     05  FILLER                  PIC X(01).                               
005300     05  QTYI-VER-LITERAL        PIC X(30).                               
005400     05  QTYI-VER-DIFF           PIC Z(07)9.99-.                          
005500     05  FILLER                  PIC X(30).                               
005600*                                                                         
005700******************************************************************        
005800*    END OF COPYBOOK QTYIBD.                                              
005900******************************************************************        
