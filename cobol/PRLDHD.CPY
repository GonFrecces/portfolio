000100******************************************************************        
000200*                                                                *        
000300*   PRLDHD  --  DATA-LOAD CONTROL REPORT, HEADING LINES          *        
000400*   WRITTEN BY PRICLOAD AT THE TOP OF THE WEIGHT-LOAD CONTROL    *        
000500*   REPORT AND AGAIN AT EACH PAGE BREAK.                         *        
000600*                                                                *        
000700******************************************************************        
000800*  CHANGE HISTORY                                                         
000900*  ---------------------------------------------------------------        
001000*  DATE      BY   REQ-NO   DESCRIPTION                                    
001100*  --------  ---  -------  ---------------------------------------        
001200*  03-11-88  RKL  PB-0041  ORIGINAL COPYBOOK                              
001300*  22-01-91  THS  PB-0103  WIDENED TITLE LINE FOR LONGER RUN-IDS          
001400******************************************************************        
001500*                                                                         
001600 01  PRLD-HEADING-1.                                                      
001700     05  FILLER                  PIC X(01).                               
001800     05  FILLER                  PIC X(20)                                
001900             VALUE 'PORTFOLIO VALUATION '.                                
002000     05  FILLER                  PIC X(28)                                
002100             VALUE 'BATCH - DATA LOAD CONTROL R'.                         
002200     05  FILLER                  PIC X(06)                                
002300             VALUE 'EPORT '.                                              
002400     05  PRLD-HDG1-MM            PIC 99.                                  
002500     05  FILLER                  PIC X(01) VALUE '/'.                     
002600     05  PRLD-HDG1-DD            PIC 99.                                  
002700     05  FILLER                  PIC X(01) VALUE '/'.                     
002800     05  PRLD-HDG1-YY            PIC 99.                                  
002900     05  FILLER                  PIC X(04).                               
003000*                                                                         
003100 01  PRLD-HEADING-2.                                                      
003200     05  FILLER                  PIC X(01).                               
003300     05  FILLER                  PIC X(78)                                
003400             VALUE ALL '-'.                                               
003500*                                                                         
003600 01  PRLD-HEADING-3.                                                      
003700     05  FILLER                  PIC X(01).                               
003800     05  FILLER                  PIC X(20)                                
003900             VALUE 'PRICES READ        '.                                 
004000     05  FILLER                  PIC X(14)                                
004100             VALUE 'PRICES LOADED '.                                      
004200     05  FILLER                  PIC X(14)                                
004300             VALUE 'ASSETS CREATED'.                                      
004400     05  FILLER                  PIC X(14)                                
004500             VALUE ' DATE SPAN    '.                                      
004600     05  FILLER                  PIC X(16).                               
004700*                                                                         
004800******************************************************************        
004900*    END OF COPYBOOK PRLDHD.                                              
005000******************************************************************        
