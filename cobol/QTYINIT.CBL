000100******************************************************************        
000200*                                                                *        
000300*                          QTYINIT.CBL                          *         
000400*                                                                *        
000500*  PORTFOLIO VALUATION BATCH -- INITIAL QUANTITIES STEP          *        
000600*                                                                *        
000700*  FOR EACH PORTFOLIO, TURNS THE TARGET WEIGHTS AT THE PORTFOLIO *        
000800*  START DATE INTO UNIT QUANTITIES, WRITES THE HOLDINGS FILE     *        
000900*  (FULL REBUILD EACH RUN), AND VERIFIES THE RE-VALUED HOLDINGS  *        
001000*  SUM BACK TO THE STATED INITIAL VALUE WITHIN A PENNY.          *        
001100*                                                                *        
001200******************************************************************        
001300 IDENTIFICATION DIVISION.                                                 
001400*-----------------------*                                                 
001500 PROGRAM-ID.        QTYINIT.                                              
001600 AUTHOR.            R KHOSLA.                                             
001700 INSTALLATION.      INVENUTRE GROWTH AND SECURITIES - EDP DEPT.           
001800 DATE-WRITTEN.      05-12-1988.                                           
001900 DATE-COMPILED.                                                           
002000 SECURITY.          COMPANY CONFIDENTIAL - BATCH PRODUCTION LIB.          
002100*-----------------------*                                                 
002200*  CHANGE LOG                                                             
002300*  ---------------------------------------------------------------        
002400*  DATE      BY   REQ-NO   DESCRIPTION                                    
002500*  --------  ---  -------  ---------------------------------------        
002600*  05-12-88  RKL  PB-0044  ORIGINAL - QUANTITY CALC, FLAT HOLDINGS        
002700*  19-07-89  RKL  PB-0058  VERIFICATION TOTAL + WARNING LINE ADDED        
002800*  22-01-91  THS  PB-0103  SYMBOL WIDENED 14 TO 20 FOR NEW VENDOR         
002900*  14-09-93  THS  PB-0129  PRICE TABLE SEARCH REPLACES SORT MERGE         
003000*  08-05-96  MCV  PB-0171  NO-START-PRICE ASSETS NOW SKIPPED, WARN        
003100*  27-02-99  MCV  PB-0205  Y2K - CCYY CARRIED IN ALL DATE FIELDS,         
003200*                          NO WINDOWING REQUIRED. VERIFIED.               
003300*  11-10-02  DNG  PB-0244  RAISED PRICE/WEIGHT TABLE SIZES                
003400*  04-03-08  PSN  PB-0301  HOLDINGS NOW FULLY REBUILT EACH RUN            
003500*                          (ALL PORTFOLIOS) INSTEAD OF APPENDED           
003600*  26-06-09  RKL  PB-0320  WS-ABEND-RC ADDED, SET AND DISPLAYED           
003700*                          ON ABEND FOR JCL STEP-RC TESTING               
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000*-----------------------*                                                 
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-0 IS QTYI-TRACE-SW                                              
004500     CLASS VALID-WEIGHT-DIGIT IS '0' THRU '9'.                            
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT PRICE-FILE  ASSIGN TO PRICES                                  
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS  IS WS-PRICE-STATUS.                                 
005200*                                                                         
005300     SELECT WEIGHT-FILE ASSIGN TO WEIGHTS                                 
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS WS-WEIGHT-STATUS.                                
005600*                                                                         
005700     SELECT PORT-FILE   ASSIGN TO PORTFOLIOS                              
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-PORT-STATUS.                                  
006000*                                                                         
006100     SELECT HOLD-FILE   ASSIGN TO HOLDINGS                                
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS  IS WS-HOLD-STATUS.                                  
006400*                                                                         
006500     SELECT RPT-FILE    ASSIGN TO QTYIRPT                                 
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS WS-RPT-STATUS.                                   
006800*-----------------------*                                                 
006900 DATA DIVISION.                                                           
007000*-----------------------*                                                 
007100 FILE SECTION.                                                            
007200*                                                                         
007300 FD  PRICE-FILE  RECORDING MODE F.                                        
007400 01  PRICE-FILE-RECORD          PIC X(80).                                
007500*                                                                         
007600 FD  WEIGHT-FILE RECORDING MODE F.                                        
007700 01  WEIGHT-FILE-RECORD         PIC X(80).                                
007800*                                                                         
007900 FD  PORT-FILE   RECORDING MODE F.                                        
008000 01  PORT-FILE-RECORD           PIC X(80).                                
008100*                                                                         
008200 FD  HOLD-FILE   RECORDING MODE F.                                        
008300 01  HOLD-FILE-RECORD           PIC X(80).                                
008400*                                                                         
008500 FD  RPT-FILE    RECORDING MODE F.                                        
008600 01  RPT-FILE-RECORD            PIC X(80).                                
008700*                                                                         
008800 WORKING-STORAGE SECTION.                                                 
008900*                                                                         
009000 COPY ASTPRC.                                                             
009100 COPY PORTWGT.                                                            
009200 COPY HOLDREC.                                                            
009300 COPY QTYIHD.                                                             
009400 COPY QTYIBD.                                                             
009500*                                                                         
009600 01  SYSTEM-DATE-AND-TIME.                                                
009700     05  CURRENT-DATE.                                                    
009800         10  CURRENT-YEAR        PIC 9(02).                               
009900         10  CURRENT-MONTH       PIC 9(02).                               
010000         10  CURRENT-DAY         PIC 9(02).                               
010100     05  CURRENT-TIME.                                                    
010200         10  CURRENT-HOUR        PIC 9(02).                               
010300         10  CURRENT-MINUTE      PIC 9(02).                               
010400         10  CURRENT-SECOND      PIC 9(02).                               
010500         10  CURRENT-HNDSEC      PIC 9(02).                               
010600     05  FILLER                  PIC X(04).                               
010700*                                                                         
010800 01  WS-FILE-STATUSES.                                                    
010900     05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.                  
011000     05  WS-WEIGHT-STATUS        PIC X(02) VALUE SPACES.                  
011100     05  WS-PORT-STATUS          PIC X(02) VALUE SPACES.                  
011200     05  WS-HOLD-STATUS          PIC X(02) VALUE SPACES.                  
011300     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
011400     05  FILLER                  PIC X(02).                               
011500*                                                                         
011600 01  WS-SWITCHES.                                                         
011700     05  WS-PRICE-EOF-SW         PIC X(01) VALUE 'N'.                     
011800         88  PRICE-EOF                    VALUE 'Y'.                      
011900     05  WS-WEIGHT-EOF-SW        PIC X(01) VALUE 'N'.                     
012000         88  WEIGHT-EOF                   VALUE 'Y'.                      
012100     05  WS-PORT-EOF-SW          PIC X(01) VALUE 'N'.                     
012200         88  PORT-EOF                      VALUE 'Y'.                     
012300     05  WS-PRICE-FOUND-SW       PIC X(01) VALUE 'N'.                     
012400         88  PRICE-FOUND                   VALUE 'Y'.                     
012500     05  WS-WEIGHTS-FOUND-SW     PIC X(01) VALUE 'N'.                     
012600         88  PORT-HAS-WEIGHTS              VALUE 'Y'.                     
012700     05  FILLER                  PIC X(03).                               
012800*                                                                         
012900 01  WS-COUNTERS                COMP.                                     
013000     05  WS-PRT-IX               PIC 9(04) VALUE ZERO.                    
013100     05  WS-WGT-IX               PIC 9(04) VALUE ZERO.                    
013200     05  WS-PRI-IX               PIC 9(06) VALUE ZERO.                    
013300     05  WS-HOLD-COUNT           PIC 9(07) VALUE ZERO.                    
013400     05  WS-SKIP-COUNT           PIC 9(07) VALUE ZERO.                    
013500     05  FILLER                  PIC 9(04) VALUE ZERO.                    
013600*                                                                         
013700 01  WS-ERR-FIELDS.                                                       
013800     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.                  
013900     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.                  
014000     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.                  
014100     05  FILLER                  PIC X(08).                               
014200*                                                                         
014300*    WORKING MONEY/QUANTITY FIELDS FOR THE QUANTITY FORMULA.              
014400*    THE PRODUCT W(I,0) X V0 IS CARRIED TO 10 FRACTIONAL DIGITS           
014500*    (8 WEIGHT DP + 2 MONEY DP) BEFORE THE DIVISION BY PRICE.             
014600*                                                                         
014700 01  WS-CALC-FIELDS.                                                      
014800     05  WS-WEIGHT-TIMES-VALUE   PIC S9(15)V9(10).                        
014900     05  WS-WTV-ALT REDEFINES WS-WEIGHT-TIMES-VALUE.                      
015000         10  WS-WTV-WHOLE        PIC S9(15).                              
015100         10  WS-WTV-FRACTION     PIC 9(10).                               
015200     05  WS-QUANTITY             PIC S9(12)V9(08).                        
015300     05  WS-CHECK-VALUE          PIC S9(13)V99.                           
015400     05  WS-RUNNING-TOTAL        PIC S9(15)V99.                           
015500     05  WS-VERIFY-DIFF          PIC S9(09)V99.                           
015600     05  WS-WEIGHT-PCT           PIC S9(03)V9(04).                        
015700     05  FILLER                  PIC X(04).                               
015800*                                                                         
015900*    PRICE TABLE -- ENTIRE DAILY FEED HELD IN MEMORY SO THE T0            
016000*    LOOKUP CAN BE A SEARCH RATHER THAN A RE-READ OF THE FILE.            
016100*    SIZED FOR THE CURRENT VENDOR FEED VOLUME (PB-0244).                  
016200*                                                                         
016300 01  PRI-TABLE.                                                           
016400     05  PRI-TABLE-COUNT         PIC 9(06) COMP VALUE ZERO.               
016500     05  PRI-ENTRY OCCURS 5000 TIMES INDEXED BY PRI-TAB-IX.               
016600         10  PRI-TBL-SYMBOL      PIC X(20).                               
016700         10  PRI-TBL-DATE        PIC 9(08).                               
016800         10  PRI-TBL-DATE-YMD REDEFINES PRI-TBL-DATE.                     
016900             15  PRI-TBL-CCYY    PIC 9(04).                               
017000             15  PRI-TBL-MMDD    PIC 9(04).                               
017100         10  PRI-TBL-PRICE       PIC S9(09)V9(06).                        
017200         10  FILLER              PIC X(06).                               
017300*                                                                         
017400*    WEIGHT TABLE -- THE FULL WEIGHTS FILE, KEPT IN (PORTFOLIO,           
017500*    SYMBOL) ORDER AS DELIVERED SO EACH PORTFOLIO'S WEIGHTS CAN           
017600*    BE WALKED IN ONE LINEAR PASS.                                        
017700*                                                                         
017800 01  WGT-TABLE.                                                           
017900     05  WGT-TABLE-COUNT         PIC 9(06) COMP VALUE ZERO.               
018000     05  WGT-ENTRY OCCURS 5000 TIMES INDEXED BY WGT-TAB-IX.               
018100         10  WGT-TBL-PORT-ID     PIC 9(04).                               
018200         10  WGT-TBL-SYMBOL      PIC X(20).                               
018300         10  WGT-TBL-WEIGHT      PIC S9(02)V9(08).                        
018400         10  FILLER              PIC X(06).                               
018500*                                                                         
018600*    PORTFOLIO TABLE -- FROM THE PORTFOLIOS FILE.                         
018700*                                                                         
018800 01  PRT-TABLE.                                                           
018900     05  PRT-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
019000     05  PRT-ENTRY OCCURS 50 TIMES INDEXED BY PRT-TAB-IX.                 
019100         10  PRT-TBL-ID          PIC 9(04).                               
019200         10  PRT-TBL-NAME        PIC X(30).                               
019300         10  PRT-TBL-VALUE       PIC S9(13)V99.                           
019400         10  PRT-TBL-START-DATE  PIC 9(08).                               
019500         10  PRT-TBL-START-YMD REDEFINES PRT-TBL-START-DATE.              
019600             15  PRT-TBL-START-CCYY PIC 9(04).                            
019700             15  PRT-TBL-START-MMDD PIC 9(04).                            
019800         10  FILLER              PIC X(09).                               
019900*                                                                         
020000*    ABEND RETURN CODE -- SET NON-ZERO AND DISPLAYED BY                   
020100*    950-ERR-HANDLING SO THE JCL STEP CAN TEST IT (PB-0320).              
020200 77  WS-ABEND-RC                 PIC X(02)   VALUE '00'.                  
020300*                                                                         
020400******************************************************************        
020500 PROCEDURE DIVISION.                                                      
020600******************************************************************        
020700 000-MAIN-LINE.                                                           
020800*                                                                         
020900     ACCEPT CURRENT-DATE FROM DATE.                                       
021000     ACCEPT CURRENT-TIME FROM TIME.                                       
021100*                                                                         
021200     DISPLAY '****************************************'.                  
021300     DISPLAY 'QTYINIT STARTED ' CURRENT-MONTH '/'                         
021400             CURRENT-DAY '/' CURRENT-YEAR.                                
021500     DISPLAY '****************************************'.                  
021600*                                                                         
021700     PERFORM 100-OPEN-FILES     THRU 100-EXIT.                            
021800     PERFORM 150-LOAD-PRICES    THRU 150-EXIT.                            
021900     PERFORM 160-LOAD-WEIGHTS   THRU 160-EXIT.                            
022000     PERFORM 170-LOAD-PORTS     THRU 170-EXIT.                            
022100*                                                                         
022200     IF PRT-TABLE-COUNT = ZERO                                            
022300         MOVE 'NO PORTFOLIOS DEFINED - BATCH STOPPED'                     
022400                                          TO WS-ERR-MSG                   
022500         MOVE '00'                        TO WS-ERR-CDE                   
022600         MOVE '000-MAIN-LINE'              TO WS-ERR-PROC                 
022700         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
022800     END-IF.                                                              
022900*                                                                         
023000     PERFORM 200-PROCESS-PORTFOLIO THRU 200-EXIT                          
023100         VARYING PRT-TAB-IX FROM 1 BY 1                                   
023200         UNTIL PRT-TAB-IX > PRT-TABLE-COUNT.                              
023300*                                                                         
023400     PERFORM 900-CLOSE-FILES    THRU 900-EXIT.                            
023500*                                                                         
023600     DISPLAY 'QTYINIT ENDED - HOLDINGS WRITTEN: '                         
023700             WS-HOLD-COUNT ' SKIPPED: ' WS-SKIP-COUNT.                    
023800     STOP RUN.                                                            
023900*                                                                         
024000 100-OPEN-FILES.                                                          
024100     OPEN INPUT  PRICE-FILE.                                              
024200     OPEN INPUT  WEIGHT-FILE.                                             
024300     OPEN INPUT  PORT-FILE.                                               
024400     OPEN OUTPUT HOLD-FILE.                                               
024500     OPEN OUTPUT RPT-FILE.                                                
024600*                                                                         
024700     IF WS-PRICE-STATUS NOT = '00' OR WS-WEIGHT-STATUS NOT = '00'         
024800         OR WS-PORT-STATUS NOT = '00' OR WS-HOLD-STATUS NOT = '00'        
024900         OR WS-RPT-STATUS NOT = '00'                                      
025000         MOVE 'ERROR OPENING ONE OR MORE FILES'                           
025100                                          TO WS-ERR-MSG                   
025200         MOVE WS-PRICE-STATUS              TO WS-ERR-CDE                  
025300         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC                 
025400         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
025500     END-IF.                                                              
025600*                                                                         
025700 100-EXIT.                                                                
025800     EXIT.                                                                
025900*----------------------------------------------------------------*        
026000 150-LOAD-PRICES.                                                         
026100*----------------------------------------------------------------*        
026200     READ PRICE-FILE INTO PRM-PRICE-RECORD                                
026300         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.                              
026400     PERFORM 155-STORE-PRICE THRU 155-EXIT                                
026500         UNTIL PRICE-EOF.                                                 
026600*                                                                         
026700 150-EXIT.                                                                
026800     EXIT.                                                                
026900*----------------------------------------------------------------*        
027000 155-STORE-PRICE.                                                         
027100*----------------------------------------------------------------*        
027200     IF PRM-PRICE > ZERO                                                  
027300         ADD 1 TO PRI-TABLE-COUNT                                         
027400         SET PRI-TAB-IX TO PRI-TABLE-COUNT                                
027500         MOVE PRM-SYMBOL TO PRI-TBL-SYMBOL(PRI-TAB-IX)                    
027600         MOVE PRM-DATE   TO PRI-TBL-DATE(PRI-TAB-IX)                      
027700         MOVE PRM-PRICE  TO PRI-TBL-PRICE(PRI-TAB-IX)                     
027800     END-IF.                                                              
027900*                                                                         
028000     READ PRICE-FILE INTO PRM-PRICE-RECORD                                
028100         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.                              
028200*                                                                         
028300 155-EXIT.                                                                
028400     EXIT.                                                                
028500*----------------------------------------------------------------*        
028600 160-LOAD-WEIGHTS.                                                        
028700*----------------------------------------------------------------*        
028800     READ WEIGHT-FILE INTO WGT-WEIGHT-RECORD                              
028900         AT END MOVE 'Y' TO WS-WEIGHT-EOF-SW.                             
029000     PERFORM 165-STORE-WEIGHT THRU 165-EXIT                               
029100         UNTIL WEIGHT-EOF.                                                
029200*                                                                         
029300 160-EXIT.                                                                
029400     EXIT.                                                                
029500*----------------------------------------------------------------*        
029600 165-STORE-WEIGHT.                                                        
029700*----------------------------------------------------------------*        
029800     ADD 1 TO WGT-TABLE-COUNT.                                            
029900     SET WGT-TAB-IX TO WGT-TABLE-COUNT.                                   
030000     MOVE WGT-PORT-ID TO WGT-TBL-PORT-ID(WGT-TAB-IX).                     
030100     MOVE WGT-SYMBOL  TO WGT-TBL-SYMBOL(WGT-TAB-IX).                      
030200     MOVE WGT-WEIGHT  TO WGT-TBL-WEIGHT(WGT-TAB-IX).                      
030300*                                                                         
030400     READ WEIGHT-FILE INTO WGT-WEIGHT-RECORD                              
030500         AT END MOVE 'Y' TO WS-WEIGHT-EOF-SW.                             
030600*                                                                         
030700 165-EXIT.                                                                
030800     EXIT.                                                                
030900*----------------------------------------------------------------*        
031000 170-LOAD-PORTS.                                                          
031100*----------------------------------------------------------------*        
031200     READ PORT-FILE INTO PRT-PORTFOLIO-RECORD                             
031300         AT END MOVE 'Y' TO WS-PORT-EOF-SW.                               
031400     PERFORM 175-STORE-PORT THRU 175-EXIT                                 
031500         UNTIL PORT-EOF.                                                  
031600*                                                                         
031700 170-EXIT.                                                                
031800     EXIT.                                                                
031900*----------------------------------------------------------------*        
032000 175-STORE-PORT.                                                          
032100*----------------------------------------------------------------*        
032200     ADD 1 TO PRT-TABLE-COUNT.                                            
032300     SET PRT-TAB-IX TO PRT-TABLE-COUNT.                                   
032400     MOVE PRT-PORT-ID       TO PRT-TBL-ID(PRT-TAB-IX).                    
032500     MOVE PRT-PORT-NAME     TO PRT-TBL-NAME(PRT-TAB-IX).                  
032600     MOVE PRT-INITIAL-VALUE TO PRT-TBL-VALUE(PRT-TAB-IX).                 
032700     MOVE PRT-START-DATE    TO PRT-TBL-START-DATE(PRT-TAB-IX).            
032800*                                                                         
032900     READ PORT-FILE INTO PRT-PORTFOLIO-RECORD                             
033000         AT END MOVE 'Y' TO WS-PORT-EOF-SW.                               
033100*                                                                         
033200 175-EXIT.                                                                
033300     EXIT.                                                                
033400*----------------------------------------------------------------*        
033500 200-PROCESS-PORTFOLIO.                                                   
033600*----------------------------------------------------------------*        
033700     PERFORM 205-ANY-WEIGHTS-FOR-PORT THRU 205-EXIT.                      
033800*                                                                         
033900     IF NOT PORT-HAS-WEIGHTS                                              
034000         DISPLAY '*** PORTFOLIO HAS NO WEIGHTS, SKIPPED: '                
034100                 PRT-TBL-ID(PRT-TAB-IX)                                   
034200     ELSE                                                                 
034300         MOVE ZERO TO WS-RUNNING-TOTAL                                    
034400         MOVE ZERO TO WS-HOLD-COUNT                                       
034500*                                                                         
034600         MOVE PRT-TBL-NAME(PRT-TAB-IX)  TO QTYI-HDG-PORT-NAME             
034700         MOVE PRT-TBL-VALUE(PRT-TAB-IX) TO QTYI-HDG-INIT-VALUE            
034800         MOVE PRT-TBL-START-DATE(PRT-TAB-IX)                              
034900                                         TO QTYI-HDG-START-DATE           
035000         WRITE RPT-FILE-RECORD FROM QTYI-HEADING-1                        
035100         WRITE RPT-FILE-RECORD FROM QTYI-HEADING-2                        
035200         WRITE RPT-FILE-RECORD FROM QTYI-HEADING-3                        
035300         WRITE RPT-FILE-RECORD FROM QTYI-HEADING-4                        
035400         WRITE RPT-FILE-RECORD FROM QTYI-HEADING-3                        
035500*                                                                         
035600         PERFORM 210-PROCESS-WEIGHT THRU 210-EXIT                         
035700             VARYING WGT-TAB-IX FROM 1 BY 1                               
035800             UNTIL WGT-TAB-IX > WGT-TABLE-COUNT.                          
035900*                                                                         
036000         PERFORM 250-PRINT-TOTAL-LINE THRU 250-EXIT                       
036100         PERFORM 260-VERIFY-TOTAL     THRU 260-EXIT                       
036200     END-IF.                                                              
036300*                                                                         
036400 200-EXIT.                                                                
036500     EXIT.                                                                
036600*----------------------------------------------------------------*        
036700 205-ANY-WEIGHTS-FOR-PORT.                                                
036800*----------------------------------------------------------------*        
036900     MOVE 'N' TO WS-WEIGHTS-FOUND-SW.                                     
037000     PERFORM 207-CHECK-WEIGHT-SLOT THRU 207-EXIT                          
037100         VARYING WS-WGT-IX FROM 1 BY 1                                    
037200         UNTIL WS-WGT-IX > WGT-TABLE-COUNT                                
037300            OR PORT-HAS-WEIGHTS.                                          
037400*                                                                         
037500 205-EXIT.                                                                
037600     EXIT.                                                                
037700*----------------------------------------------------------------*        
037800 207-CHECK-WEIGHT-SLOT.                                                   
037900*----------------------------------------------------------------*        
038000     IF WGT-TBL-PORT-ID(WS-WGT-IX) = PRT-TBL-ID(PRT-TAB-IX)               
038100         MOVE 'Y' TO WS-WEIGHTS-FOUND-SW                                  
038200     END-IF.                                                              
038300*                                                                         
038400 207-EXIT.                                                                
038500     EXIT.                                                                
038600*----------------------------------------------------------------*        
038700 210-PROCESS-WEIGHT.                                                      
038800*----------------------------------------------------------------*        
038900     IF WGT-TBL-PORT-ID(WGT-TAB-IX) = PRT-TBL-ID(PRT-TAB-IX)              
039000         PERFORM 215-LOOKUP-START-PRICE THRU 215-EXIT                     
039100         IF PRICE-FOUND                                                   
039200             PERFORM 220-COMPUTE-QUANTITY  THRU 220-EXIT                  
039300             PERFORM 225-WRITE-HOLDING     THRU 225-EXIT                  
039400             PERFORM 230-PRINT-DETAIL-LINE THRU 230-EXIT                  
039500         ELSE                                                             
039600             MOVE WGT-TBL-SYMBOL(WGT-TAB-IX) TO QTYI-SKP-SYMBOL           
039700             WRITE RPT-FILE-RECORD FROM QTYI-SKIP-LINE                    
039800             ADD 1 TO WS-SKIP-COUNT                                       
039900         END-IF                                                           
040000     END-IF.                                                              
040100*                                                                         
040200 210-EXIT.                                                                
040300     EXIT.                                                                
040400*----------------------------------------------------------------*        
040500 215-LOOKUP-START-PRICE.                                                  
040600*----------------------------------------------------------------*        
040700     MOVE 'N' TO WS-PRICE-FOUND-SW.                                       
040800     PERFORM 217-CHECK-PRICE-SLOT THRU 217-EXIT                           
040900         VARYING WS-PRI-IX FROM 1 BY 1                                    
041000         UNTIL WS-PRI-IX > PRI-TABLE-COUNT                                
041100            OR PRICE-FOUND.                                               
041200*                                                                         
041300 215-EXIT.                                                                
041400     EXIT.                                                                
041500*----------------------------------------------------------------*        
041600 217-CHECK-PRICE-SLOT.                                                    
041700*----------------------------------------------------------------*        
041800     IF PRI-TBL-SYMBOL(WS-PRI-IX) =                                       
041900             WGT-TBL-SYMBOL(WGT-TAB-IX)                                   
042000        AND PRI-TBL-DATE(WS-PRI-IX) =                                     
042100             PRT-TBL-START-DATE(PRT-TAB-IX)                               
042200         MOVE 'Y' TO WS-PRICE-FOUND-SW                                    
042300         SET PRI-TAB-IX TO WS-PRI-IX                                      
042400     END-IF.                                                              
042500*                                                                         
042600 217-EXIT.                                                                
042700     EXIT.                                                                
042800*----------------------------------------------------------------*        
042900 220-COMPUTE-QUANTITY.                                                    
043000*----------------------------------------------------------------*        
043100*    C(I,0) = (W(I,0) X V0) / P(I,0), QUANTITY ROUNDED 8 DP.              
043200*    X(I,0) = P(I,0) X C(I,0), CHECK VALUE ROUNDED 2 DP.                  
043300*                                                                         
043400     COMPUTE WS-WEIGHT-TIMES-VALUE ROUNDED =                              
043500             WGT-TBL-WEIGHT(WGT-TAB-IX) *                                 
043600             PRT-TBL-VALUE(PRT-TAB-IX).                                   
043700*                                                                         
043800     COMPUTE WS-QUANTITY ROUNDED =                                        
043900             WS-WEIGHT-TIMES-VALUE / PRI-TBL-PRICE(PRI-TAB-IX).           
044000*                                                                         
044100     COMPUTE WS-CHECK-VALUE ROUNDED =                                     
044200             PRI-TBL-PRICE(PRI-TAB-IX) * WS-QUANTITY.                     
044300*                                                                         
044400     ADD WS-CHECK-VALUE TO WS-RUNNING-TOTAL.                              
044500*                                                                         
044600 220-EXIT.                                                                
044700     EXIT.                                                                
044800*----------------------------------------------------------------*        
044900 225-WRITE-HOLDING.                                                       
045000*----------------------------------------------------------------*        
045100     MOVE PRT-TBL-ID(PRT-TAB-IX)          TO HLD-PORT-ID.                 
045200     MOVE WGT-TBL-SYMBOL(WGT-TAB-IX)       TO HLD-SYMBOL.                 
045300     MOVE PRT-TBL-START-DATE(PRT-TAB-IX)   TO HLD-DATE.                   
045400     MOVE WS-QUANTITY                      TO HLD-QUANTITY.               
045500     MOVE 'N'                              TO HLD-REPLACED-SW.            
045600*                                                                         
045700     WRITE HOLD-FILE-RECORD FROM HLD-HOLDING-RECORD.                      
045800     ADD 1 TO WS-HOLD-COUNT.                                              
045900*                                                                         
046000 225-EXIT.                                                                
046100     EXIT.                                                                
046200*----------------------------------------------------------------*        
046300 230-PRINT-DETAIL-LINE.                                                   
046400*----------------------------------------------------------------*        
046500     COMPUTE WS-WEIGHT-PCT ROUNDED =                                      
046600             WGT-TBL-WEIGHT(WGT-TAB-IX) * 100.                            
046700*                                                                         
046800     MOVE WGT-TBL-SYMBOL(WGT-TAB-IX)  TO QTYI-DTL-SYMBOL.                 
046900     MOVE WS-WEIGHT-PCT               TO QTYI-DTL-WEIGHT-PCT.             
047000     MOVE PRI-TBL-PRICE(PRI-TAB-IX)   TO QTYI-DTL-PRICE.                  
047100     MOVE WS-QUANTITY                 TO QTYI-DTL-QUANTITY.               
047200     MOVE WS-CHECK-VALUE              TO QTYI-DTL-VALUE.                  
047300     WRITE RPT-FILE-RECORD FROM QTYI-DETAIL-LINE.                         
047400*                                                                         
047500 230-EXIT.                                                                
047600     EXIT.                                                                
047700*----------------------------------------------------------------*        
047800 250-PRINT-TOTAL-LINE.                                                    
047900*----------------------------------------------------------------*        
048000     MOVE WS-RUNNING-TOTAL TO QTYI-TOT-VALUE.                             
048100     MOVE WS-HOLD-COUNT    TO QTYI-TOT-COUNT.                             
048200     WRITE RPT-FILE-RECORD FROM QTYI-TOTAL-LINE.                          
048300*                                                                         
048400 250-EXIT.                                                                
048500     EXIT.                                                                
048600*----------------------------------------------------------------*        
048700 260-VERIFY-TOTAL.                                                        
048800*----------------------------------------------------------------*        
048900     COMPUTE WS-VERIFY-DIFF ROUNDED =                                     
049000             WS-RUNNING-TOTAL - PRT-TBL-VALUE(PRT-TAB-IX).                
049100*                                                                         
049200     IF WS-VERIFY-DIFF < ZERO                                             
049300         COMPUTE WS-VERIFY-DIFF ROUNDED = WS-VERIFY-DIFF * -1             
049400     END-IF.                                                              
049500*                                                                         
049600     IF WS-VERIFY-DIFF < 0.01                                             
049700         MOVE 'VERIFICATION OK - DIFFERENCE: '                            
049800                                    TO QTYI-VER-LITERAL                   
049900     ELSE                                                                 
050000         MOVE '*** VERIFICATION WARNING - DIFF: '                         
050100                                    TO QTYI-VER-LITERAL                   
050200     END-IF.                                                              
050300*                                                                         
050400     MOVE WS-VERIFY-DIFF TO QTYI-VER-DIFF.                                
050500     WRITE RPT-FILE-RECORD FROM QTYI-VERIFY-LINE.                         
050600*                                                                         
050700 260-EXIT.                                                                
050800     EXIT.                                                                
050900*----------------------------------------------------------------*        
051000 900-CLOSE-FILES.                                                         
051100*----------------------------------------------------------------*        
051200     CLOSE PRICE-FILE WEIGHT-FILE PORT-FILE HOLD-FILE RPT-FILE.           
051300*                                                                         
051400 900-EXIT.                                                                
051500     EXIT.                                                                
051600*----------------------------------------------------------------*        
051700 950-ERR-HANDLING.                                                        
051800*----------------------------------------------------------------*        
051900     DISPLAY '********************************'.                          
052000     DISPLAY '  QTYINIT ERROR HANDLING REPORT  '.                         
052100     DISPLAY '********************************'.                          
052200     DISPLAY '  ' WS-ERR-MSG.                                             
052300     DISPLAY '  RC: ' WS-ERR-CDE.                                         
052400     DISPLAY '  AT: ' WS-ERR-PROC.                                        
052500     DISPLAY '********************************'.                          
052600*                                                                         
052700     MOVE '16' TO WS-ABEND-RC.                                            
052800     DISPLAY '  RETURN CODE: ' WS-ABEND-RC.                               
052900*                                                                         
053000     CLOSE PRICE-FILE WEIGHT-FILE PORT-FILE HOLD-FILE RPT-FILE.           
053100     STOP RUN.                                                            
053200*                                                                         
053300 950-EXIT.                                                                
053400     EXIT.                                                                
