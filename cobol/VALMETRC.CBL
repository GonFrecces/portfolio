000100******************************************************************        
000200*                                                                *        
000300*                         VALMETRC.CBL                          *         
000400*                                                                *        
000500*  PORTFOLIO VALUATION BATCH -- DAILY METRICS STEP               *        
000600*                                                                *        
000700*  FOR ONE PORTFOLIO AND ONE DATE RANGE, REVALUES THE BUY-AND-   *        
000800*  HOLD HOLDINGS ESTABLISHED AT THE PORTFOLIO START DATE ACROSS  *        
000900*  EVERY PRICED DAY IN RANGE, EMITTING ONE METRICS LINE GROUP    *        
001000*  PER DATE (A DATE-LEVEL CONTROL BREAK OVER THE PRICE STREAM).  *        
001100*                                                                *        
001200*  THE QUERY (PORTFOLIO, RANGE-FROM, RANGE-TO) IS SUPPLIED ON    *        
001300*  THE VALMPARM CONTROL CARD, ONE CARD PER RUN.                  *        
001400*                                                                *        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700*-----------------------*                                                 
001800 PROGRAM-ID.        VALMETRC.                                             
001900 AUTHOR.            T SEGURA.                                             
002000 INSTALLATION.      INVENUTRE GROWTH AND SECURITIES - EDP DEPT.           
002100 DATE-WRITTEN.      14-09-1993.                                           
002200 DATE-COMPILED.                                                           
002300 SECURITY.          COMPANY CONFIDENTIAL - BATCH PRODUCTION LIB.          
002400*-----------------------*                                                 
002500*  CHANGE LOG                                                             
002600*  ---------------------------------------------------------------        
002700*  DATE      BY   REQ-NO   DESCRIPTION                                    
002800*  --------  ---  -------  ---------------------------------------        
002900*  14-09-93  THS  PB-0129  ORIGINAL - DAILY REVALUATION, ONE RANGE        
003000*  08-05-96  MCV  PB-0171  TWO-PASS PRICE READ FOR DAYS-PRODUCED          
003100*                          HEADER COUNT ADDED                             
003200*  27-02-99  MCV  PB-0205  Y2K - CCYY CARRIED IN ALL DATE FIELDS,         
003300*                          NO WINDOWING REQUIRED. VERIFIED.               
003400*  11-10-02  DNG  PB-0244  MAX-ASSET-SLOTS RAISED 100 TO 250              
003500*  04-03-08  PSN  PB-0301  EARLY-STOP ON RANGE-TO DURING BOTH             
003600*                          PRICE PASSES (FEED IS DATE-ASCENDING)          
003700*  19-06-09  DNG  PB-0317  UNHELD ASSETS WERE BEING DROPPED FROM          
003800*                          THE SLOT TABLE INSTEAD OF PRICED AT A          
003900*                          ZERO QUANTITY.  DATE BREAK AND SLOT            
004000*                          ADD NOW RUN FOR EVERY PRICE RECORD IN          
004100*                          RANGE REGARDLESS OF HOLDING MATCH.             
004200*  26-06-09  RKL  PB-0321  WS-ABEND-RC ADDED, SET AND DISPLAYED           
004300*                          ON ABEND FOR JCL STEP-RC TESTING               
004400******************************************************************        
004500 ENVIRONMENT DIVISION.                                                    
004600*-----------------------*                                                 
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 IS VALM-TRACE-SW                                              
005100     CLASS VALID-DATE-DIGIT IS '0' THRU '9'.                              
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT PARM-FILE   ASSIGN TO VALMPARM                                
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS  IS WS-PARM-STATUS.                                  
005800*                                                                         
005900     SELECT PORT-FILE   ASSIGN TO PORTFOLIOS                              
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-PORT-STATUS.                                  
006200*                                                                         
006300     SELECT HOLD-FILE   ASSIGN TO HOLDINGS                                
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS WS-HOLD-STATUS.                                  
006600*                                                                         
006700     SELECT PRICE-FILE  ASSIGN TO PRICES                                  
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS  IS WS-PRICE-STATUS.                                 
007000*                                                                         
007100     SELECT RPT-FILE    ASSIGN TO VALMRPT                                 
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS  IS WS-RPT-STATUS.                                   
007400*-----------------------*                                                 
007500 DATA DIVISION.                                                           
007600*-----------------------*                                                 
007700 FILE SECTION.                                                            
007800*                                                                         
007900 FD  PARM-FILE  RECORDING MODE F.                                         
008000 01  PARM-FILE-RECORD           PIC X(80).                                
008100*                                                                         
008200 FD  PORT-FILE  RECORDING MODE F.                                         
008300 01  PORT-FILE-RECORD           PIC X(80).                                
008400*                                                                         
008500 FD  HOLD-FILE  RECORDING MODE F.                                         
008600 01  HOLD-FILE-RECORD           PIC X(80).                                
008700*                                                                         
008800 FD  PRICE-FILE RECORDING MODE F.                                         
008900 01  PRICE-FILE-RECORD          PIC X(80).                                
009000*                                                                         
009100 FD  RPT-FILE   RECORDING MODE F.                                         
009200 01  RPT-FILE-RECORD            PIC X(80).                                
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500*                                                                         
009600 COPY ASTPRC.                                                             
009700 COPY PORTWGT.                                                            
009800 COPY HOLDREC.                                                            
009900 COPY METRTAB.                                                            
010000 COPY VALMHD.                                                             
010100 COPY VALMBD.                                                             
010200*                                                                         
010300*    VALMPARM CONTROL CARD -- ONE PER RUN.  COLUMNS 1-4 PORTFOLIO         
010400*    ID, 5-12 RANGE-FROM (CCYYMMDD), 13-20 RANGE-TO (CCYYMMDD).           
010500*                                                                         
010600 01  WS-PARM-RECORD.                                                      
010700     05  PARM-PORT-ID            PIC 9(04).                               
010800     05  PARM-RANGE-FROM         PIC 9(08).                               
010900     05  PARM-RANGE-FROM-YMD REDEFINES PARM-RANGE-FROM.                   
011000         10  PARM-FROM-CCYY      PIC 9(04).                               
011100         10  PARM-FROM-MMDD      PIC 9(04).                               
011200     05  PARM-RANGE-TO           PIC 9(08).                               
011300     05  PARM-RANGE-TO-YMD REDEFINES PARM-RANGE-TO.                       
011400         10  PARM-TO-CCYY        PIC 9(04).                               
011500         10  PARM-TO-MMDD        PIC 9(04).                               
011600     05  FILLER                  PIC X(60).                               
011700*                                                                         
011800 01  SYSTEM-DATE-AND-TIME.                                                
011900     05  CURRENT-DATE.                                                    
012000         10  CURRENT-YEAR        PIC 9(02).                               
012100         10  CURRENT-MONTH       PIC 9(02).                               
012200         10  CURRENT-DAY         PIC 9(02).                               
012300     05  CURRENT-TIME.                                                    
012400         10  CURRENT-HOUR        PIC 9(02).                               
012500         10  CURRENT-MINUTE      PIC 9(02).                               
012600         10  CURRENT-SECOND      PIC 9(02).                               
012700         10  CURRENT-HNDSEC      PIC 9(02).                               
012800     05  FILLER                  PIC X(04).                               
012900*                                                                         
013000 01  WS-FILE-STATUSES.                                                    
013100     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.                  
013200     05  WS-PORT-STATUS          PIC X(02) VALUE SPACES.                  
013300     05  WS-HOLD-STATUS          PIC X(02) VALUE SPACES.                  
013400     05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.                  
013500     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
013600     05  FILLER                  PIC X(02).                               
013700*                                                                         
013800 01  WS-SWITCHES.                                                         
013900     05  WS-PORT-EOF-SW          PIC X(01) VALUE 'N'.                     
014000         88  PORT-EOF                      VALUE 'Y'.                     
014100     05  WS-HOLD-EOF-SW          PIC X(01) VALUE 'N'.                     
014200         88  HOLD-EOF                      VALUE 'Y'.                     
014300     05  WS-PRICE-EOF-SW         PIC X(01) VALUE 'N'.                     
014400         88  PRICE-EOF                     VALUE 'Y'.                     
014500     05  WS-PORT-FOUND-SW        PIC X(01) VALUE 'N'.                     
014600         88  PORT-FOUND                    VALUE 'Y'.                     
014700     05  WS-QTY-FOUND-SW         PIC X(01) VALUE 'N'.                     
014800         88  QUANTITY-FOUND                VALUE 'Y'.                     
014900     05  WS-QUERY-BAD-SW         PIC X(01) VALUE 'N'.                     
015000         88  QUERY-INVALID                 VALUE 'Y'.                     
015100     05  FILLER                  PIC X(02).                               
015200*                                                                         
015300 01  WS-COUNTERS                COMP.                                     
015400     05  WS-HOLD-IX              PIC 9(04) VALUE ZERO.                    
015500     05  WS-QTY-IX               PIC 9(04) VALUE ZERO.                    
015600     05  WS-SLOT-IX              PIC 9(04) VALUE ZERO.                    
015700     05  WS-TOTAL-DAYS           PIC 9(05) VALUE ZERO.                    
015800     05  FILLER                  PIC 9(04) VALUE ZERO.                    
015900*                                                                         
016000 01  WS-CALC-FIELDS.                                                      
016100     05  WS-PRIOR-COUNT-DATE     PIC 9(08) VALUE ZERO.                    
016200     05  WS-SLOT-VALUE-SUM       PIC S9(15)V99.                           
016300*    WS-QTY-FOR-SLOT HOLDS THE QUANTITY TO CARRY INTO 350-ADD-SLOT        
016400*    -- THE HOLDING TABLE VALUE WHEN THE ASSET IS HELD, ZERO WHEN         
016500*    A PRICE RECORD HAS NO MATCHING HOLDING (PB-0317).                    
016600     05  WS-QTY-FOR-SLOT         PIC S9(12)V9(08) VALUE ZERO.             
016700     05  FILLER                  PIC X(08).                               
016800*                                                                         
016900 01  WS-ERR-FIELDS.                                                       
017000     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.                  
017100     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.                  
017200     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.                  
017300     05  FILLER                  PIC X(08).                               
017400*                                                                         
017500*    PORTFOLIO HEADER DATA FOR THE MATCHED PORTFOLIO.                     
017600*                                                                         
017700 01  WS-PORT-INFO.                                                        
017800     05  WS-PORT-NAME            PIC X(30).                               
017900     05  WS-PORT-VALUE           PIC S9(13)V99.                           
018000     05  WS-PORT-START-DATE      PIC 9(08).                               
018100     05  WS-PORT-START-YMD REDEFINES WS-PORT-START-DATE.                  
018200         10  WS-PORT-START-CCYY  PIC 9(04).                               
018300         10  WS-PORT-START-MMDD  PIC 9(04).                               
018400     05  FILLER                  PIC X(08).                               
018500*                                                                         
018600*    QUANTITY TABLE -- THE PORTFOLIO'S HOLDINGS AT T0, KEYED BY           
018700*    ASSET SYMBOL.  BUY-AND-HOLD: C(I,T) = C(I,0) FOR THE WHOLE           
018800*    QUERY RANGE, SO THIS TABLE NEVER CHANGES AFTER IT IS BUILT.          
018900*                                                                         
019000 01  QTY-TABLE.                                                           
019100     05  QTY-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.               
019200     05  QTY-ENTRY OCCURS 500 TIMES INDEXED BY QTY-TAB-IX.                
019300         10  QTY-TBL-SYMBOL      PIC X(20).                               
019400         10  QTY-TBL-QUANTITY    PIC S9(12)V9(08).                        
019500         10  FILLER              PIC X(08).                               
019600*                                                                         
019700*    ABEND RETURN CODE -- SET NON-ZERO AND DISPLAYED BY                   
019800*    950-ERR-HANDLING SO THE JCL STEP CAN TEST IT (PB-0321).              
019900 77  WS-ABEND-RC                 PIC X(02)   VALUE '00'.                  
020000*                                                                         
020100******************************************************************        
020200 PROCEDURE DIVISION.                                                      
020300******************************************************************        
020400 000-MAIN-LINE.                                                           
020500*                                                                         
020600     ACCEPT CURRENT-DATE FROM DATE.                                       
020700     ACCEPT CURRENT-TIME FROM TIME.                                       
020800*                                                                         
020900     DISPLAY '****************************************'.                  
021000     DISPLAY 'VALMETRC STARTED ' CURRENT-MONTH '/'                        
021100             CURRENT-DAY '/' CURRENT-YEAR.                                
021200     DISPLAY '****************************************'.                  
021300*                                                                         
021400     PERFORM 100-OPEN-FILES      THRU 100-EXIT.                           
021500     PERFORM 110-READ-PARM-CARD  THRU 110-EXIT.                           
021600     PERFORM 120-VALIDATE-QUERY  THRU 120-EXIT.                           
021700*                                                                         
021800     IF NOT QUERY-INVALID                                                 
021900         PERFORM 130-LOAD-PORTFOLIO     THRU 130-EXIT                     
022000     END-IF.                                                              
022100*                                                                         
022200     IF NOT QUERY-INVALID                                                 
022300         PERFORM 200-LOAD-HOLDINGS      THRU 200-EXIT                     
022400         PERFORM 201-COUNT-DAYS         THRU 201-EXIT                     
022500         PERFORM 250-PRINT-HEADERS      THRU 250-EXIT                     
022600         IF QTY-TABLE-COUNT = ZERO                                        
022700             WRITE RPT-FILE-RECORD FROM VALM-NODATA-LINE                  
022800         ELSE                                                             
022900             PERFORM 300-READ-PRICE-RANGE THRU 300-EXIT                   
023000         END-IF                                                           
023100         PERFORM 420-PRINT-TRAILER      THRU 420-EXIT                     
023200     END-IF.                                                              
023300*                                                                         
023400     PERFORM 900-CLOSE-FILES     THRU 900-EXIT.                           
023500*                                                                         
023600     DISPLAY 'VALMETRC ENDED - DAYS PRODUCED: ' WS-TOTAL-DAYS.            
023700     STOP RUN.                                                            
023800*                                                                         
023900 100-OPEN-FILES.                                                          
024000     OPEN INPUT  PARM-FILE.                                               
024100     OPEN INPUT  PORT-FILE.                                               
024200     OPEN INPUT  HOLD-FILE.                                               
024300     OPEN OUTPUT RPT-FILE.                                                
024400*                                                                         
024500     IF WS-PARM-STATUS NOT = '00' OR WS-PORT-STATUS NOT = '00'            
024600         OR WS-HOLD-STATUS NOT = '00' OR WS-RPT-STATUS NOT = '00'         
024700         MOVE 'ERROR OPENING ONE OR MORE FILES'                           
024800                                          TO WS-ERR-MSG                   
024900         MOVE WS-PARM-STATUS               TO WS-ERR-CDE                  
025000         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC                 
025100         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
025200     END-IF.                                                              
025300*                                                                         
025400 100-EXIT.                                                                
025500     EXIT.                                                                
025600*----------------------------------------------------------------*        
025700 110-READ-PARM-CARD.                                                      
025800*----------------------------------------------------------------*        
025900     READ PARM-FILE INTO WS-PARM-RECORD.                                  
026000     IF WS-PARM-STATUS NOT = '00'                                         
026100         MOVE 'NO QUERY CARD ON VALMPARM'    TO WS-ERR-MSG                
026200         MOVE WS-PARM-STATUS                  TO WS-ERR-CDE               
026300         MOVE '110-READ-PARM-CARD'            TO WS-ERR-PROC              
026400         PERFORM 950-ERR-HANDLING THRU 950-EXIT                           
026500     END-IF.                                                              
026600*                                                                         
026700 110-EXIT.                                                                
026800     EXIT.                                                                
026900*----------------------------------------------------------------*        
027000 120-VALIDATE-QUERY.                                                      
027100*----------------------------------------------------------------*        
027200     MOVE 'N' TO WS-QUERY-BAD-SW.                                         
027300*                                                                         
027400     IF PARM-RANGE-FROM > PARM-RANGE-TO                                   
027500         DISPLAY '*** QUERY ERROR - RANGE-FROM AFTER RANGE-TO'            
027600         MOVE 'Y' TO WS-QUERY-BAD-SW                                      
027700     END-IF.                                                              
027800*                                                                         
027900 120-EXIT.                                                                
028000     EXIT.                                                                
028100*----------------------------------------------------------------*        
028200 130-LOAD-PORTFOLIO.                                                      
028300*----------------------------------------------------------------*        
028400     MOVE 'N' TO WS-PORT-FOUND-SW.                                        
028500     PERFORM 135-READ-PORT-RECORD THRU 135-EXIT.                          
028600     PERFORM 140-CHECK-PORT-RECORD THRU 140-EXIT                          
028700         UNTIL PORT-EOF OR PORT-FOUND.                                    
028800*                                                                         
028900     IF NOT PORT-FOUND                                                    
029000         DISPLAY '*** QUERY ERROR - UNKNOWN PORTFOLIO ID: '               
029100                 PARM-PORT-ID                                             
029200         MOVE 'Y' TO WS-QUERY-BAD-SW                                      
029300     END-IF.                                                              
029400*                                                                         
029500 130-EXIT.                                                                
029600     EXIT.                                                                
029700*----------------------------------------------------------------*        
029800 135-READ-PORT-RECORD.                                                    
029900*----------------------------------------------------------------*        
030000     READ PORT-FILE INTO PRT-PORTFOLIO-RECORD                             
030100         AT END MOVE 'Y' TO WS-PORT-EOF-SW.                               
030200*                                                                         
030300 135-EXIT.                                                                
030400     EXIT.                                                                
030500*----------------------------------------------------------------*        
030600 140-CHECK-PORT-RECORD.                                                   
030700*----------------------------------------------------------------*        
030800     IF PRT-PORT-ID = PARM-PORT-ID                                        
030900         MOVE 'Y' TO WS-PORT-FOUND-SW                                     
031000         MOVE PRT-PORT-NAME       TO WS-PORT-NAME                         
031100         MOVE PRT-INITIAL-VALUE   TO WS-PORT-VALUE                        
031200         MOVE PRT-START-DATE      TO WS-PORT-START-DATE                   
031300     ELSE                                                                 
031400         PERFORM 135-READ-PORT-RECORD THRU 135-EXIT                       
031500     END-IF.                                                              
031600*                                                                         
031700 140-EXIT.                                                                
031800     EXIT.                                                                
031900*----------------------------------------------------------------*        
032000 200-LOAD-HOLDINGS.                                                       
032100*----------------------------------------------------------------*        
032200     PERFORM 205-READ-HOLD-RECORD THRU 205-EXIT.                          
032300     PERFORM 210-CHECK-HOLD-RECORD THRU 210-EXIT                          
032400         UNTIL HOLD-EOF.                                                  
032500*                                                                         
032600 200-EXIT.                                                                
032700     EXIT.                                                                
032800*----------------------------------------------------------------*        
032900 205-READ-HOLD-RECORD.                                                    
033000*----------------------------------------------------------------*        
033100     READ HOLD-FILE INTO HLD-HOLDING-RECORD                               
033200         AT END MOVE 'Y' TO WS-HOLD-EOF-SW.                               
033300*                                                                         
033400 205-EXIT.                                                                
033500     EXIT.                                                                
033600*----------------------------------------------------------------*        
033700 210-CHECK-HOLD-RECORD.                                                   
033800*----------------------------------------------------------------*        
033900     IF HLD-PORT-ID = PARM-PORT-ID                                        
034000         AND HLD-DATE = WS-PORT-START-DATE                                
034100         ADD 1 TO QTY-TABLE-COUNT                                         
034200         SET QTY-TAB-IX TO QTY-TABLE-COUNT                                
034300         MOVE HLD-SYMBOL   TO QTY-TBL-SYMBOL(QTY-TAB-IX)                  
034400         MOVE HLD-QUANTITY TO QTY-TBL-QUANTITY(QTY-TAB-IX)                
034500     END-IF.                                                              
034600*                                                                         
034700     PERFORM 205-READ-HOLD-RECORD THRU 205-EXIT.                          
034800*                                                                         
034900 210-EXIT.                                                                
035000     EXIT.                                                                
035100*----------------------------------------------------------------*        
035200 201-COUNT-DAYS.                                                          
035300*----------------------------------------------------------------*        
035400*    FIRST PASS OVER THE PRICE FEED -- COUNTS THE DISTINCT DATES          
035500*    THAT WILL PRODUCE A METRICS LINE SO THE REPORT HEADER CAN            
035600*    ECHO "DAYS PRODUCED" BEFORE THE DETAIL IS PRINTED.                   
035700*                                                                         
035800     MOVE ZERO TO WS-TOTAL-DAYS.                                          
035900     MOVE ZERO TO WS-PRIOR-COUNT-DATE.                                    
036000*                                                                         
036100     IF QTY-TABLE-COUNT NOT = ZERO                                        
036200         OPEN INPUT PRICE-FILE                                            
036300         PERFORM 202-READ-FOR-COUNT   THRU 202-EXIT                       
036400         PERFORM 203-COUNT-PRICE-REC  THRU 203-EXIT                       
036500             UNTIL PRICE-EOF                                              
036600         CLOSE PRICE-FILE                                                 
036700         MOVE 'N' TO WS-PRICE-EOF-SW                                      
036800     END-IF.                                                              
036900*                                                                         
037000 201-EXIT.                                                                
037100     EXIT.                                                                
037200*----------------------------------------------------------------*        
037300 202-READ-FOR-COUNT.                                                      
037400*----------------------------------------------------------------*        
037500     READ PRICE-FILE INTO PRM-PRICE-RECORD                                
037600         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.                              
037700*                                                                         
037800     IF NOT PRICE-EOF AND PRM-DATE > PARM-RANGE-TO                        
037900         MOVE 'Y' TO WS-PRICE-EOF-SW                                      
038000     END-IF.                                                              
038100*                                                                         
038200 202-EXIT.                                                                
038300     EXIT.                                                                
038400*----------------------------------------------------------------*        
038500 203-COUNT-PRICE-REC.                                                     
038600*----------------------------------------------------------------*        
038700     IF PRM-DATE >= PARM-RANGE-FROM                                       
038800         PERFORM 330-FIND-QUANTITY THRU 330-EXIT                          
038900         IF QUANTITY-FOUND AND PRM-DATE NOT = WS-PRIOR-COUNT-DATE         
039000             ADD 1 TO WS-TOTAL-DAYS                                       
039100             MOVE PRM-DATE TO WS-PRIOR-COUNT-DATE                         
039200         END-IF                                                           
039300     END-IF.                                                              
039400*                                                                         
039500     PERFORM 202-READ-FOR-COUNT THRU 202-EXIT.                            
039600*                                                                         
039700 203-EXIT.                                                                
039800     EXIT.                                                                
039900*----------------------------------------------------------------*        
040000 250-PRINT-HEADERS.                                                       
040100*----------------------------------------------------------------*        
040200     MOVE PARM-PORT-ID       TO VALM-HDG-PORT-ID.                         
040300     MOVE WS-PORT-NAME       TO VALM-HDG-PORT-NAME.                       
040400     MOVE WS-PORT-VALUE      TO VALM-HDG-INIT-VALUE.                      
040500     MOVE WS-PORT-START-DATE TO VALM-HDG-START-DATE.                      
040600     MOVE PARM-RANGE-FROM    TO VALM-HDG-RANGE-FROM.                      
040700     MOVE PARM-RANGE-TO      TO VALM-HDG-RANGE-TO.                        
040800     MOVE WS-TOTAL-DAYS      TO VALM-HDG-TOTAL-DAYS.                      
040900*                                                                         
041000     WRITE RPT-FILE-RECORD FROM VALM-HEADING-1.                           
041100     WRITE RPT-FILE-RECORD FROM VALM-HEADING-2.                           
041200     WRITE RPT-FILE-RECORD FROM VALM-HEADING-3.                           
041300     WRITE RPT-FILE-RECORD FROM VALM-HEADING-4.                           
041400*                                                                         
041500 250-EXIT.                                                                
041600     EXIT.                                                                
041700*----------------------------------------------------------------*        
041800 300-READ-PRICE-RANGE.                                                    
041900*----------------------------------------------------------------*        
042000     OPEN INPUT PRICE-FILE.                                               
042100     MOVE ZERO TO MET-SLOT-COUNT.                                         
042200     MOVE ZERO TO MET-PORTFOLIO-VALUE.                                    
042300*                                                                         
042400     PERFORM 310-READ-NEXT-PRICE     THRU 310-EXIT.                       
042500     PERFORM 320-PROCESS-PRICE-REC   THRU 320-EXIT                        
042600         UNTIL PRICE-EOF.                                                 
042700*                                                                         
042800     IF MET-SLOT-COUNT NOT = ZERO                                         
042900         PERFORM 400-EMIT-METRICS-LINE THRU 400-EXIT                      
043000     END-IF.                                                              
043100*                                                                         
043200     CLOSE PRICE-FILE.                                                    
043300*                                                                         
043400 300-EXIT.                                                                
043500     EXIT.                                                                
043600*----------------------------------------------------------------*        
043700 310-READ-NEXT-PRICE.                                                     
043800*----------------------------------------------------------------*        
043900     READ PRICE-FILE INTO PRM-PRICE-RECORD                                
044000         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.                              
044100*                                                                         
044200     IF NOT PRICE-EOF AND PRM-DATE > PARM-RANGE-TO                        
044300         MOVE 'Y' TO WS-PRICE-EOF-SW                                      
044400     END-IF.                                                              
044500*                                                                         
044600 310-EXIT.                                                                
044700     EXIT.                                                                
044800*----------------------------------------------------------------*        
044900 320-PROCESS-PRICE-REC.                                                   
045000*----------------------------------------------------------------*        
045100*    EVERY PRICE RECORD IN RANGE GETS A SLOT -- A PRICED ASSET            
045200*    WITH NO MATCHING HOLDING CONTRIBUTES A ZERO QUANTITY (AND            
045300*    SO A ZERO VALUE AND WEIGHT) RATHER THAN BEING DROPPED                
045400*    (PB-0317).  THE DATE BREAK THEREFORE ALSO RUNS UNGATED BY            
045500*    QUANTITY-FOUND.                                                      
045600     IF PRM-DATE >= PARM-RANGE-FROM                                       
045700         PERFORM 330-FIND-QUANTITY THRU 330-EXIT                          
045800         IF QUANTITY-FOUND                                                
045900             MOVE QTY-TBL-QUANTITY(QTY-TAB-IX) TO WS-QTY-FOR-SLOT         
046000         ELSE                                                             
046100             MOVE ZERO TO WS-QTY-FOR-SLOT                                 
046200         END-IF                                                           
046300         IF MET-SLOT-COUNT NOT = ZERO                                     
046400             AND MET-DATE NOT = PRM-DATE                                  
046500             PERFORM 400-EMIT-METRICS-LINE THRU 400-EXIT                  
046600         END-IF                                                           
046700         MOVE PRM-DATE     TO MET-DATE                                    
046800         MOVE PARM-PORT-ID TO MET-PORT-ID                                 
046900         PERFORM 350-ADD-SLOT THRU 350-EXIT                               
047000     END-IF.                                                              
047100*                                                                         
047200     PERFORM 310-READ-NEXT-PRICE THRU 310-EXIT.                           
047300*                                                                         
047400 320-EXIT.                                                                
047500     EXIT.                                                                
047600*----------------------------------------------------------------*        
047700 330-FIND-QUANTITY.                                                       
047800*----------------------------------------------------------------*        
047900     MOVE 'N' TO WS-QTY-FOUND-SW.                                         
048000     PERFORM 335-CHECK-QTY-SLOT THRU 335-EXIT                             
048100         VARYING WS-QTY-IX FROM 1 BY 1                                    
048200         UNTIL WS-QTY-IX > QTY-TABLE-COUNT                                
048300            OR QUANTITY-FOUND.                                            
048400*                                                                         
048500 330-EXIT.                                                                
048600     EXIT.                                                                
048700*----------------------------------------------------------------*        
048800 335-CHECK-QTY-SLOT.                                                      
048900*----------------------------------------------------------------*        
049000     IF QTY-TBL-SYMBOL(WS-QTY-IX) = PRM-SYMBOL                            
049100         MOVE 'Y' TO WS-QTY-FOUND-SW                                      
049200         SET QTY-TAB-IX TO WS-QTY-IX                                      
049300     END-IF.                                                              
049400 335-EXIT.                                                                
049500     EXIT.                                                                
049600*----------------------------------------------------------------*        
049700 350-ADD-SLOT.                                                            
049800*----------------------------------------------------------------*        
049900     IF MET-SLOT-COUNT < MET-MAX-SLOTS                                    
050000         ADD 1 TO MET-SLOT-COUNT                                          
050100         SET MET-SLOT-IX TO MET-SLOT-COUNT                                
050200         MOVE PRM-SYMBOL                  TO                              
050300                 MET-SLOT-SYMBOL(MET-SLOT-IX)                             
050400         MOVE PRM-PRICE                   TO                              
050500                 MET-SLOT-PRICE(MET-SLOT-IX)                              
050600         MOVE WS-QTY-FOR-SLOT              TO                             
050700                 MET-SLOT-QUANTITY(MET-SLOT-IX)                           
050800         COMPUTE MET-SLOT-VALUE(MET-SLOT-IX) ROUNDED =                    
050900                 PRM-PRICE * WS-QTY-FOR-SLOT                              
051000     END-IF.                                                              
051100*                                                                         
051200 350-EXIT.                                                                
051300     EXIT.                                                                
051400*----------------------------------------------------------------*        
051500 400-EMIT-METRICS-LINE.                                                   
051600*----------------------------------------------------------------*        
051700     PERFORM 405-SUM-SLOT-VALUES  THRU 405-EXIT.                          
051800     PERFORM 410-COMPUTE-WEIGHTS  THRU 410-EXIT.                          
051900*                                                                         
052000     MOVE MET-DATE            TO VALM-DTL-DATE.                           
052100     MOVE MET-PORTFOLIO-VALUE TO VALM-DTL-PORT-VALUE.                     
052200     WRITE RPT-FILE-RECORD FROM VALM-DATE-LINE.                           
052300*                                                                         
052400     PERFORM 415-WRITE-ASSET-LINE THRU 415-EXIT                           
052500         VARYING MET-SLOT-IX FROM 1 BY 1                                  
052600         UNTIL MET-SLOT-IX > MET-SLOT-COUNT.                              
052700*                                                                         
052800*    WS-TOTAL-DAYS WAS ALREADY ESTABLISHED BY THE FIRST PASS              
052900*    (PARAGRAPH 201) FOR THE REPORT HEADER, SO IT IS NOT                  
053000*    RE-INCREMENTED HERE ON THE SECOND (PRINTING) PASS.                   
053100*                                                                         
053200     MOVE ZERO TO MET-SLOT-COUNT.                                         
053300     MOVE ZERO TO MET-PORTFOLIO-VALUE.                                    
053400*                                                                         
053500 400-EXIT.                                                                
053600     EXIT.                                                                
053700*----------------------------------------------------------------*        
053800 405-SUM-SLOT-VALUES.                                                     
053900*----------------------------------------------------------------*        
054000     MOVE ZERO TO WS-SLOT-VALUE-SUM.                                      
054100     PERFORM 406-ADD-SLOT-VALUE THRU 406-EXIT                             
054200         VARYING MET-SLOT-IX FROM 1 BY 1                                  
054300         UNTIL MET-SLOT-IX > MET-SLOT-COUNT.                              
054400     MOVE WS-SLOT-VALUE-SUM TO MET-PORTFOLIO-VALUE.                       
054500*                                                                         
054600 405-EXIT.                                                                
054700     EXIT.                                                                
054800*----------------------------------------------------------------*        
054900 406-ADD-SLOT-VALUE.                                                      
055000*----------------------------------------------------------------*        
055100     ADD MET-SLOT-VALUE(MET-SLOT-IX) TO WS-SLOT-VALUE-SUM.                
055200*                                                                         
055300 406-EXIT.                                                                
055400     EXIT.                                                                
055500*----------------------------------------------------------------*        
055600 410-COMPUTE-WEIGHTS.                                                     
055700*----------------------------------------------------------------*        
055800     PERFORM 411-COMPUTE-ONE-WEIGHT THRU 411-EXIT                         
055900         VARYING MET-SLOT-IX FROM 1 BY 1                                  
056000         UNTIL MET-SLOT-IX > MET-SLOT-COUNT.                              
056100*                                                                         
056200 410-EXIT.                                                                
056300     EXIT.                                                                
056400*----------------------------------------------------------------*        
056500 411-COMPUTE-ONE-WEIGHT.                                                  
056600*----------------------------------------------------------------*        
056700     IF MET-PORTFOLIO-VALUE > ZERO                                        
056800         COMPUTE MET-SLOT-WEIGHT(MET-SLOT-IX) ROUNDED =                   
056900                 MET-SLOT-VALUE(MET-SLOT-IX) /                            
057000                 MET-PORTFOLIO-VALUE                                      
057100     ELSE                                                                 
057200         MOVE ZERO TO MET-SLOT-WEIGHT(MET-SLOT-IX)                        
057300     END-IF.                                                              
057400*                                                                         
057500 411-EXIT.                                                                
057600     EXIT.                                                                
057700*----------------------------------------------------------------*        
057800 415-WRITE-ASSET-LINE.                                                    
057900*----------------------------------------------------------------*        
058000     MOVE MET-SLOT-SYMBOL(MET-SLOT-IX) TO VALM-AST-SYMBOL.                
058100     MOVE MET-SLOT-VALUE(MET-SLOT-IX)  TO VALM-AST-VALUE.                 
058200     MOVE MET-SLOT-WEIGHT(MET-SLOT-IX) TO VALM-AST-WEIGHT.                
058300     WRITE RPT-FILE-RECORD FROM VALM-ASSET-LINE.                          
058400*                                                                         
058500 415-EXIT.                                                                
058600     EXIT.                                                                
058700*----------------------------------------------------------------*        
058800 420-PRINT-TRAILER.                                                       
058900*----------------------------------------------------------------*        
059000     DISPLAY 'VALMETRC - TOTAL DAYS REPORTED: ' WS-TOTAL-DAYS.            
059100*                                                                         
059200 420-EXIT.                                                                
059300     EXIT.                                                                
059400*----------------------------------------------------------------*        
059500 900-CLOSE-FILES.                                                         
059600*----------------------------------------------------------------*        
059700     CLOSE PARM-FILE PORT-FILE HOLD-FILE RPT-FILE.                        
059800*                                                                         
059900 900-EXIT.                                                                
060000     EXIT.                                                                
060100*----------------------------------------------------------------*        
060200 950-ERR-HANDLING.                                                        
060300*----------------------------------------------------------------*        
060400     DISPLAY '********************************'.                          
060500     DISPLAY '  VALMETRC ERROR HANDLING REPORT '.                         
060600     DISPLAY '********************************'.                          
060700     DISPLAY '  ' WS-ERR-MSG.                                             
060800     DISPLAY '  RC: ' WS-ERR-CDE.                                         
060900     DISPLAY '  AT: ' WS-ERR-PROC.                                        
061000     DISPLAY '********************************'.                          
061100*                                                                         
061200     MOVE '16' TO WS-ABEND-RC.                                            
061300     DISPLAY '  RETURN CODE: ' WS-ABEND-RC.                               
061400*                                                                         
061500     CLOSE PARM-FILE PORT-FILE HOLD-FILE RPT-FILE.                        
061600     STOP RUN.                                                            
061700*                                                                         
061800 950-EXIT.                                                                
061900     EXIT.                                                                
