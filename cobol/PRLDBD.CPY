000100******************************************************************        
000200*                                                                *        
000300*   PRLDBD  --  DATA-LOAD CONTROL REPORT, BODY LINES             *        
000400*   DETAIL AND TOTAL LINES WRITTEN BY PRICLOAD.                  *        
000500*                                                                *        
000600******************************************************************        
000700*  CHANGE HISTORY                                                         
000800*  ---------------------------------------------------------------        
000900*  DATE      BY   REQ-NO   DESCRIPTION                                    
001000*  --------  ---  -------  ---------------------------------------        
001100*  03-11-88  RKL  PB-0041  ORIGINAL COPYBOOK                              
001200*  19-07-89  RKL  PB-0058  ADDED PRLD-WARN-LINE (UNKNOWN SYMBOL)          
001300*  22-01-91  THS  PB-0103  ADDED PRLD-WSUM-LINE (WEIGHT CONTROL)          
001400*  19-06-09  DNG  PB-0318  ADDED PRLD-RANGE-WARN-LINE -- WEIGHT           
001500*                          OUTSIDE [0,1] IS NOW FLAGGED AND               
001600*                          SKIPPED, NOT JUST UNKNOWN SYMBOLS              
001700*  03-07-09  RKL  PB-0323  ADDED PRLD-WSUM-PCT -- WEIGHT SUM IS           
001800*                          NOW ALSO SHOWN AS A PERCENTAGE AT 2 DP         
001900******************************************************************        
002000*                                                                         
002100 01  PRLD-COUNT-LINE.                                                     
002200     05  FILLER                  PIC X(01).                               
002300     05  PRLD-CNT-READ           PIC Z(07)9.                              
002400     05  FILLER                  PIC X(06).                               
002500     05  PRLD-CNT-LOADED         PIC Z(07)9.                              
002600     05  FILLER                  PIC X(05).                               
002700     05  PRLD-CNT-ASSETS         PIC Z(07)9.                              
002800     05  FILLER                  PIC X(05).                               
002900     05  PRLD-SPAN-FROM          PIC 9(08).                               
003000     05  FILLER                  PIC X(01) VALUE '-'.                     
003100     05  PRLD-SPAN-TO            PIC 9(08).                               
003200     05  FILLER                  PIC X(18).                               
003300*                                                                         
003400 01  PRLD-WARN-LINE.                                                      
003500     05  FILLER                  PIC X(01).                               
003600     05  FILLER                  PIC X(30)                                
003700             VALUE '*** WEIGHT SKIPPED, UNKNOWN S'.                       
003800     05  FILLER                  PIC X(07)                                
003900             VALUE 'YMBOL: '.                                             
004000     05  PRLD-WARN-PORT-ID       PIC 9(04).                               
004100     05  FILLER                  PIC X(01) VALUE SPACE.                   
004200     05  PRLD-WARN-SYMBOL        PIC X(20).                               
004300     05  FILLER                  PIC X(17).                               
004400*                                                                         
004500 01  PRLD-RANGE-WARN-LINE.                                                
004600     05  FILLER                  PIC X(01).                               
004700     05  FILLER                  PIC X(30)                                
004800             VALUE '*** WEIGHT SKIPPED, OUT OF RA'.                       
004900     05  FILLER                  PIC X(05)                                
005000             VALUE 'NGE: '.                                               
005100     05  PRLD-RNG-PORT-ID        PIC 9(04).                               
005200     05  FILLER                  PIC X(01) VALUE SPACE.                   
005300     05  PRLD-RNG-SYMBOL         PIC X(20).                               
005400     05  FILLER                  PIC X(01) VALUE SPACE.                   
005500     05  PRLD-RNG-WEIGHT         PIC -9(02).9(08).                        
005600     05  FILLER                  PIC X(06).                               
005700*                                                                         
005800 01  PRLD-WSUM-LINE.                                                      
005900     05  FILLER                  PIC X(01).                               
006000     05  FILLER                  PIC X(13)                                
006100             VALUE 'PORTFOLIO ID '.                                       
006200     05  PRLD-WSUM-PORT-ID       PIC 9(04).                               
006300     05  FILLER                  PIC X(02).                               
006400     05  FILLER                  PIC X(15)                                
006500             VALUE 'WEIGHT STORED: '.                                     
006600     05  PRLD-WSUM-COUNT         PIC Z(05)9.                              
006700     05  FILLER                  PIC X(03).                               
006800     05  FILLER                  PIC X(12)                                
006900             VALUE 'WEIGHT SUM: '.                                        
007000     05  PRLD-WSUM-TOTAL         PIC Z9.999999.                           
007100     05  FILLER                  PIC X(01) VALUE SPACE.                   
007200     05  FILLER                  PIC X(06)                                
007300             VALUE ' PCT: '.                                              
007400     05  PRLD-WSUM-PCT           PIC Z9.99.                               
007500     05  FILLER                  PIC X(01) VALUE '%'.                     
007600     05  FILLER                  PIC X(02).                               
007700*                                                                         
007800******************************************************************        
007900*    END OF COPYBOOK PRLDBD.                                              
008000******************************************************************        
